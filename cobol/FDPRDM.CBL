000100*-------------------------------------------------------------------------
000200*    FDPRDM.CBL  -  FD and record layout for the product master file
000300*-------------------------------------------------------------------------
000400*    Fixed 137-byte record, one line per store/product/date-added
000500*    combination; the master is append-only - CSV-IMPORT-PRODUCT adds
000600*    to the end of it, nothing in this batch ever rewrites a row in
000700*    place. "Latest price" for a key is always the highest
000800*    PM-DATE-ADDED among the rows that share the key.
000900*-------------------------------------------------------------------------
001000*    07-11  M.F.  Ticket PC-001  First cut.
001100*    08-02  M.F.  Ticket PC-011  Added the PM-PRICE-X / PM-DATE-ADDED-X
001200*                 REDEFINES used by the edit and table-load routines.
001300*-------------------------------------------------------------------------
001400 
001500 FD  PRODUCT-FILE
001600     LABEL RECORDS ARE STANDARD.
001700 
001800 01  PRODUCT-MASTER-RECORD.
001900     05  PM-PRODUCT-ID             PIC X(10).
002000     05  PM-NAME                   PIC X(30).
002100     05  PM-CATEGORY                PIC X(20).
002200     05  PM-BRAND                   PIC X(20).
002300     05  PM-PACKAGE-QUANTITY        PIC 9(5)V999.
002400     05  PM-PACKAGE-UNIT             PIC X(4).
002500         88  PM-UNIT-IS-WEIGHT       VALUE "G", "KG".
002600         88  PM-UNIT-IS-VOLUME       VALUE "ML", "L".
002700     05  PM-PRICE                    PIC S9(7)V99.
002800     05  FILLER REDEFINES PM-PRICE.
002900         10  PM-PRICE-X              PIC X(9).
003000     05  PM-CURRENCY                 PIC X(3).
003100         88  PM-CURRENCY-RON         VALUE "RON".
003200     05  PM-STORE-NAME                PIC X(15).
003300     05  PM-DATE-ADDED                PIC 9(8).
003400     05  FILLER REDEFINES PM-DATE-ADDED.
003500         10  PM-DATE-ADDED-CCYY       PIC 9(4).
003600         10  PM-DATE-ADDED-MM         PIC 9(2).
003700         10  PM-DATE-ADDED-DD         PIC 9(2).
003800     05  FILLER                       PIC X(10).
