000100*-------------------------------------------------------------------------
000200*    SLPSTG.CBL  -  SELECT for the daily product price-list feed
000300*-------------------------------------------------------------------------
000400*    07-11  M.F.  Ticket PC-001  First cut. One feed file per run, the
000500*                 store name and date-added are already carried as
000600*                 data fields on each record (the batch form does not
000700*                 parse them back out of a file name the way the
000800*                 on-line CSV import used to).
000900*-------------------------------------------------------------------------
001000 
001100     SELECT PRODUCT-STAGE-FILE
001200            ASSIGN TO "PRODUCT-STAGE-FILE"
001300            ORGANIZATION IS SEQUENTIAL
001400            FILE STATUS  IS WS-PRODUCT-STAGE-FILE-STATUS.
