000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRICE-HISTORY.
000300 AUTHOR. D SILVA.
000400 INSTALLATION. PRICE COMPARATOR BATCH - PRICING GROUP.
000500 DATE-WRITTEN. 09-08-1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-------------------------------------------------------------------
000900*    PRICE-HISTORY
001000*-------------------------------------------------------------------
001100*    CALLED SUBPROGRAM - BUILDS A TIME-SEGMENTED PRICE TIMELINE FOR
001200*    ONE PRODUCT NAME, OPTIONALLY NARROWED TO A STORE, CATEGORY AND/
001300*    OR BRAND.  THE PRODUCT ROWS FOR THAT NAME ARE GROUPED BY STORE;
001400*    WITHIN A STORE EACH ROW OPENS A PRICE SEGMENT THAT RUNS TO THE
001500*    NEXT ROW'S DATE-ADDED (OR TO THE PROCESSING DATE FOR THE LAST
001600*    ROW IN THE STORE).  EVERY DISCOUNT THAT OVERLAPS A SEGMENT
001700*    CARVES OUT A DISCOUNTED SUB-WINDOW; WHATEVER IS LEFT OF THE
001800*    SEGMENT STAYS AT THE ORIGINAL PRICE.
001900*-------------------------------------------------------------------
002000*    CHANGE LOG
002100*-------------------------------------------------------------------
002200*    87-08  D.S.  ORIGINAL PROGRAM - PRINT-STATE-FILE, A STRAIGHT
002300*                 SEQUENTIAL LISTING OF THE STATE-CODE TABLE.
002400*    90-02  D.S.  TICKET AP-060  ADDED THE PAGE-FULL BREAK AT 50
002500*                 LINES.
002600*    94-11  R.C.  TICKET AP-101  SUPPRESSED THE "NO RECORDS" MESSAGE
002700*                 WHEN RUN FROM THE NIGHTLY JOB STREAM.
002800*    98-12  D.S.  TICKET AP-202  Y2K - NO DATE FIELDS ON THIS RECORD,
002900*                 REVIEWED AND CLOSED WITH NO CHANGE REQUIRED.
003000*    08-01  M.F.  TICKET PC-004  REWRITTEN FOR THE PRICE COMPARATOR
003100*                 BATCH - STATE-CODE LISTING REMOVED; THIS IS NOW THE
003200*                 PRICE-HISTORY TIMELINE STEP.
003300*    08-09  M.F.  TICKET PC-017  ADDED THE DISCOUNT-WINDOW CLAMPING
003400*                 LOGIC - A SEGMENT CAN NOW CARRY MORE THAN ONE
003500*                 DISCOUNT WINDOW.
003600*    09-06  M.F.  TICKET PC-021  STORE/CATEGORY/BRAND FILTERS ADDED,
003700*                 DRIVEN OFF THE PARM RECORD.
003800*    10-03  D.S.  TICKET PC-029  STORE-BREAK COMPARE AT THE TOP OF
003900*                 0520-PROCESS-ONE-ROW WAS COMPARING RAW STORE NAMES -
004000*                 A MIXED-CASE STORE ON ONE FEED LINE AND UPPERCASE ON
004100*                 THE NEXT SPLIT ONE STORE INTO TWO SEGMENTS.  NOW
004200*                 UPPERCASED THROUGH SCRATCH FIELDS BEFORE THE COMPARE,
004300*                 THE SAME WAY THE FILTER COMPARES ABOVE ALREADY DO.
004400*-------------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100 
005200     COPY "SLPRDM.CBL".
005300     COPY "SLDISC.CBL".
005400     COPY "SLHIST.CBL".
005500 
005600     SELECT WORK-HIST-FILE
005700            ASSIGN TO "WORK-HIST-FILE"
005800            ORGANIZATION IS SEQUENTIAL.
005900 
006000     SELECT SORTED-HIST-FILE
006100            ASSIGN TO "SORTED-HIST-FILE"
006200            ORGANIZATION IS SEQUENTIAL.
006300 
006400     SELECT SORT-HIST-FILE
006500            ASSIGN TO "SORT-HIST-FILE.TMP".
006600 
006700 DATA DIVISION.
006800 FILE SECTION.
006900 
007000     COPY "FDPRDM.CBL".
007100     COPY "FDDISC.CBL".
007200     COPY "FDHIST.CBL".
007300 
007400 FD  WORK-HIST-FILE
007500     LABEL RECORDS ARE STANDARD.
007600 
007700 01  WORK-HIST-RECORD.
007800     05  WH-STORE-NAME               PIC X(15).
007900     05  WH-DATE-ADDED               PIC 9(8).
008000     05  WH-BRAND                    PIC X(20).
008100     05  WH-PRICE                    PIC S9(7)V99.
008200     05  WH-CURRENCY                 PIC X(3).
008300     05  WH-PACKAGE-QUANTITY         PIC 9(5)V999.
008400     05  WH-PACKAGE-UNIT             PIC X(4).
008500 
008600 FD  SORTED-HIST-FILE
008700     LABEL RECORDS ARE STANDARD.
008800 
008900 01  SORTED-HIST-RECORD.
009000     05  SH-STORE-NAME                PIC X(15).
009100     05  SH-DATE-ADDED                PIC 9(8).
009200     05  SH-BRAND                     PIC X(20).
009300     05  SH-PRICE                     PIC S9(7)V99.
009400     05  SH-CURRENCY                  PIC X(3).
009500     05  SH-PACKAGE-QUANTITY          PIC 9(5)V999.
009600     05  SH-PACKAGE-UNIT              PIC X(4).
009700 
009800 SD  SORT-HIST-FILE.
009900 
010000 01  SORT-HIST-RECORD.
010100     05  SS-STORE-NAME                 PIC X(15).
010200     05  SS-DATE-ADDED                 PIC 9(8).
010300     05  SS-BRAND                      PIC X(20).
010400     05  SS-PRICE                      PIC S9(7)V99.
010500     05  SS-CURRENCY                   PIC X(3).
010600     05  SS-PACKAGE-QUANTITY            PIC 9(5)V999.
010700     05  SS-PACKAGE-UNIT                PIC X(4).
010800 
010900 WORKING-STORAGE SECTION.
011000 
011100 01  WS-PRODUCT-FILE-STATUS        PIC X(2).
011200 01  WS-DISCOUNT-FILE-STATUS       PIC X(2).
011300 
011400     COPY "wsptab.cbl".
011500     COPY "wsdtab.cbl".
011600     COPY "wsprice.cbl".
011700 
011800 01  W-PH-TITLE.
011900     05  FILLER                    PIC X(10) VALUE SPACES.
012000     05  FILLER                    PIC X(30) VALUE
012100             "PRICE HISTORY - TIMELINE".
012200 
012300 01  W-PH-DETAIL-LINE.
012400     05  D-PH-STORE                 PIC X(15).
012500     05  FILLER                     PIC X(2)  VALUE SPACES.
012600     05  D-PH-BRAND                 PIC X(20).
012700     05  FILLER                     PIC X(2)  VALUE SPACES.
012800     05  D-PH-DATE-FROM              PIC X(10).
012900     05  FILLER                     PIC X(2)  VALUE SPACES.
013000     05  D-PH-DATE-TO                PIC X(10).
013100     05  FILLER                     PIC X(2)  VALUE SPACES.
013200     05  D-PH-PRICE                  PIC ZZ,ZZ9.99.
013300     05  FILLER                     PIC X(2)  VALUE SPACES.
013400     05  D-PH-DISCOUNTED-FLAG        PIC X(1).
013500     05  FILLER                     PIC X(25) VALUE SPACES.
013600 
013700 01  W-PH-DATE-WORK                 PIC 9(8).
013800 01  FILLER REDEFINES W-PH-DATE-WORK.
013900     05  W-PH-DATE-WORK-CCYY        PIC 9(4).
014000     05  W-PH-DATE-WORK-MM          PIC 9(2).
014100     05  W-PH-DATE-WORK-DD          PIC 9(2).
014200 
014300 01  W-PH-DATE-EDIT.
014400     05  W-PH-EDIT-CCYY             PIC 9(4).
014500     05  FILLER                     PIC X VALUE "-".
014600     05  W-PH-EDIT-MM               PIC 99.
014700     05  FILLER                     PIC X VALUE "-".
014800     05  W-PH-EDIT-DD               PIC 99.
014900 
015000 01  W-PH-COMPARE-NAMES.
015100     05  W-PH-WANTED-NAME           PIC X(30).
015200     05  W-PH-ROW-NAME              PIC X(30).
015300 
015400 01  FILLER REDEFINES W-PH-COMPARE-NAMES.
015500     05  W-PH-COMPARE-NAMES-X       PIC X(60).
015600 
015700 01  W-PH-COMPARE-STORES.
015800     05  W-PH-WANTED-STORE          PIC X(15).
015900     05  W-PH-ROW-STORE             PIC X(15).
016000 
016100 01  FILLER REDEFINES W-PH-COMPARE-STORES.
016200     05  W-PH-COMPARE-STORES-X      PIC X(30).
016300 
016400 01  W-PH-SWITCHES.
016500     05  W-PH-END-OF-FILE           PIC X.
016600         88  PH-END-OF-FILE         VALUE "Y".
016700     05  W-PH-AT-LAST-ROW           PIC X.
016800         88  PH-AT-LAST-ROW         VALUE "Y".
016900     05  FILLER                     PIC X(8).
017000 
017100 01  FILLER REDEFINES W-PH-SWITCHES.
017200     05  W-PH-SWITCHES-X            PIC X(10).
017300 
017400 01  W-PH-CURRENT-ROW.
017500     05  W-PH-CURRENT-STORE         PIC X(15).
017600     05  W-PH-CURRENT-DATE-ADDED     PIC 9(8).
017700     05  W-PH-CURRENT-BRAND          PIC X(20).
017800     05  W-PH-CURRENT-PRICE          PIC S9(7)V99.
017900     05  W-PH-CURRENT-CURRENCY       PIC X(3).
018000     05  W-PH-CURRENT-QUANTITY       PIC 9(5)V999.
018100     05  W-PH-CURRENT-UNIT           PIC X(4).
018200 
018300 01  W-PH-NEXT-ROW.
018400     05  W-PH-NEXT-STORE            PIC X(15).
018500     05  W-PH-NEXT-DATE-ADDED        PIC 9(8).
018600     05  W-PH-NEXT-BRAND             PIC X(20).
018700     05  W-PH-NEXT-PRICE             PIC S9(7)V99.
018800     05  W-PH-NEXT-CURRENCY          PIC X(3).
018900     05  W-PH-NEXT-QUANTITY          PIC 9(5)V999.
019000     05  W-PH-NEXT-UNIT              PIC X(4).
019100 
019200 01  W-PH-SEGMENT-START             PIC 9(8).
019300 01  W-PH-SEGMENT-END               PIC 9(8).
019400 01  W-PH-CURSOR                    PIC 9(8).
019500 
019600 01  W-PH-CANDIDATES.
019700     05  W-PH-CAND OCCURS 20 TIMES.
019800         10  W-PH-CAND-DATE-FROM     PIC 9(8).
019900         10  W-PH-CAND-DATE-TO       PIC 9(8).
020000         10  W-PH-CAND-PCT           PIC 9(3).
020100 
020200 01  W-PH-SWAP-AREA.
020300     05  W-PH-SWAP-DATE-FROM         PIC 9(8).
020400     05  W-PH-SWAP-DATE-TO           PIC 9(8).
020500     05  W-PH-SWAP-PCT               PIC 9(3).
020600 
020700 77  W-PT-ROW-SUB                    PIC 9(4) COMP.
020800 77  W-PH-CAND-COUNT                 PIC 9(4) COMP VALUE ZERO.
020900 77  W-PH-I                          PIC 9(4) COMP.
021000 77  W-PH-J                          PIC 9(4) COMP.
021100 77  W-PH-MIN-SUB                    PIC 9(4) COMP.
021200 77  W-PH-WIN-START                  PIC 9(8).
021300 77  W-PH-WIN-END                    PIC 9(8).
021400 77  W-PH-CLAMP-START                PIC 9(8).
021500 77  W-PH-CLAMP-END                  PIC 9(8).
021600 
021700 LINKAGE SECTION.
021800 
021900 01  LK-PH-PROCESSING-DATE           PIC 9(8).
022000 01  LK-PH-PRODUCT-NAME              PIC X(30).
022100 01  LK-PH-STORE-FILTER              PIC X(15).
022200 01  LK-PH-CATEGORY-FILTER           PIC X(20).
022300 01  LK-PH-BRAND-FILTER              PIC X(20).
022400 
022500 PROCEDURE DIVISION USING LK-PH-PROCESSING-DATE
022600                          LK-PH-PRODUCT-NAME
022700                          LK-PH-STORE-FILTER
022800                          LK-PH-CATEGORY-FILTER
022900                          LK-PH-BRAND-FILTER.
023000 
023100 0100-BUILD-PRICE-HISTORY.
023200 
023300     IF LK-PH-PRODUCT-NAME = SPACES
023400        GO TO 0100-EXIT.
023500 
023600     PERFORM 0200-LOAD-PRODUCT-TABLE THRU 0200-EXIT.
023700     PERFORM 0300-LOAD-MATCHING-DISCOUNTS THRU 0300-EXIT.
023800 
023900     OPEN OUTPUT HISTORY-REPORT.
024000     MOVE W-PH-TITLE TO HISTORY-PRINT-LINE.
024100     WRITE HISTORY-PRINT-LINE.
024200 
024300     OPEN OUTPUT WORK-HIST-FILE.
024400     PERFORM 0400-SELECT-MATCHING-PRODUCTS THRU 0400-EXIT
024500         VARYING W-PT-ROW-SUB FROM 1 BY 1
024600         UNTIL W-PT-ROW-SUB > PT-ROW-COUNT.
024700     CLOSE WORK-HIST-FILE.
024800 
024900     PERFORM 0500-WALK-SORTED-HISTORY THRU 0500-EXIT.
025000 
025100     CLOSE HISTORY-REPORT.
025200 
025300 0100-EXIT.
025400     EXIT PROGRAM.
025500     STOP RUN.
025600 
025700 0200-LOAD-PRODUCT-TABLE.
025800 
025900     MOVE ZERO TO PT-ROW-COUNT.
026000     MOVE "N" TO W-PH-END-OF-FILE.
026100 
026200     OPEN INPUT PRODUCT-FILE.
026300     PERFORM 0210-READ-PRODUCT-RECORD THRU 0210-EXIT.
026400 
026500     PERFORM 0220-STORE-ONE-PRODUCT-ROW THRU 0220-EXIT
026600         UNTIL PH-END-OF-FILE
026700         OR PT-ROW-COUNT NOT < PT-MAX-ROWS.
026800 
026900     CLOSE PRODUCT-FILE.
027000     MOVE "N" TO W-PH-END-OF-FILE.
027100 
027200 0200-EXIT.
027300     EXIT.
027400 
027500 0210-READ-PRODUCT-RECORD.
027600 
027700     READ PRODUCT-FILE
027800         AT END
027900             MOVE "Y" TO W-PH-END-OF-FILE.
028000 
028100 0210-EXIT.
028200     EXIT.
028300 
028400 0220-STORE-ONE-PRODUCT-ROW.
028500 
028600     ADD 1 TO PT-ROW-COUNT.
028700     MOVE PM-PRODUCT-ID       TO PT-PRODUCT-ID(PT-ROW-COUNT).
028800     MOVE PM-NAME             TO PT-NAME(PT-ROW-COUNT).
028900     MOVE PM-CATEGORY         TO PT-CATEGORY(PT-ROW-COUNT).
029000     MOVE PM-BRAND            TO PT-BRAND(PT-ROW-COUNT).
029100     MOVE PM-PACKAGE-QUANTITY TO PT-PACKAGE-QUANTITY(PT-ROW-COUNT).
029200     MOVE PM-PACKAGE-UNIT     TO PT-PACKAGE-UNIT(PT-ROW-COUNT).
029300     MOVE PM-PRICE            TO PT-PRICE(PT-ROW-COUNT).
029400     MOVE PM-CURRENCY         TO PT-CURRENCY(PT-ROW-COUNT).
029500     MOVE PM-STORE-NAME       TO PT-STORE-NAME(PT-ROW-COUNT).
029600     MOVE PM-DATE-ADDED       TO PT-DATE-ADDED(PT-ROW-COUNT).
029700 
029800     PERFORM 0210-READ-PRODUCT-RECORD THRU 0210-EXIT.
029900 
030000 0220-EXIT.
030100     EXIT.
030200 
030300 0300-LOAD-MATCHING-DISCOUNTS.
030400 
030500*    ONLY DISCOUNTS FOR THE REQUESTED PRODUCT NAME ARE KEPT - THE
030600*    SEGMENT WALK LATER NARROWS FURTHER BY STORE AND BY DATE OVERLAP.
030700     MOVE ZERO TO DT-ROW-COUNT.
030800     MOVE "N" TO W-PH-END-OF-FILE.
030900     MOVE LK-PH-PRODUCT-NAME TO W-PH-WANTED-NAME.
031000     INSPECT W-PH-WANTED-NAME CONVERTING
031100         "abcdefghijklmnopqrstuvwxyz" TO
031200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031300 
031400     OPEN INPUT DISCOUNT-FILE.
031500     PERFORM 0310-READ-DISCOUNT-RECORD THRU 0310-EXIT.
031600 
031700     PERFORM 0320-CONSIDER-ONE-DISCOUNT THRU 0320-EXIT
031800         UNTIL PH-END-OF-FILE
031900         OR DT-ROW-COUNT NOT < DT-MAX-ROWS.
032000 
032100     CLOSE DISCOUNT-FILE.
032200     MOVE "N" TO W-PH-END-OF-FILE.
032300 
032400 0300-EXIT.
032500     EXIT.
032600 
032700 0310-READ-DISCOUNT-RECORD.
032800 
032900     READ DISCOUNT-FILE
033000         AT END
033100             MOVE "Y" TO W-PH-END-OF-FILE.
033200 
033300 0310-EXIT.
033400     EXIT.
033500 
033600 0320-CONSIDER-ONE-DISCOUNT.
033700 
033800     MOVE DM-NAME TO W-PH-ROW-NAME.
033900     INSPECT W-PH-ROW-NAME CONVERTING
034000         "abcdefghijklmnopqrstuvwxyz" TO
034100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034200 
034300     IF W-PH-ROW-NAME = W-PH-WANTED-NAME
034400        ADD 1 TO DT-ROW-COUNT
034500        MOVE DM-PRODUCT-ID   TO DT-PRODUCT-ID(DT-ROW-COUNT)
034600        MOVE DM-NAME         TO DT-NAME(DT-ROW-COUNT)
034700        MOVE DM-BRAND        TO DT-BRAND(DT-ROW-COUNT)
034800        MOVE DM-DATE-FROM    TO DT-DATE-FROM(DT-ROW-COUNT)
034900        MOVE DM-DATE-TO      TO DT-DATE-TO(DT-ROW-COUNT)
035000        MOVE DM-PERCENTAGE   TO DT-PERCENTAGE(DT-ROW-COUNT)
035100        MOVE DM-STORE-NAME   TO DT-STORE-NAME(DT-ROW-COUNT).
035200 
035300     PERFORM 0310-READ-DISCOUNT-RECORD THRU 0310-EXIT.
035400 
035500 0320-EXIT.
035600     EXIT.
035700 
035800 0400-SELECT-MATCHING-PRODUCTS.
035900 
036000     MOVE PT-NAME(W-PT-ROW-SUB) TO W-PH-ROW-NAME.
036100     MOVE LK-PH-PRODUCT-NAME    TO W-PH-WANTED-NAME.
036200     INSPECT W-PH-ROW-NAME CONVERTING
036300         "abcdefghijklmnopqrstuvwxyz" TO
036400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036500     INSPECT W-PH-WANTED-NAME CONVERTING
036600         "abcdefghijklmnopqrstuvwxyz" TO
036700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036800 
036900     IF W-PH-ROW-NAME NOT = W-PH-WANTED-NAME
037000        GO TO 0400-EXIT.
037100 
037200     IF LK-PH-CATEGORY-FILTER NOT = SPACES
037300        AND PT-CATEGORY(W-PT-ROW-SUB) NOT = LK-PH-CATEGORY-FILTER
037400        GO TO 0400-EXIT.
037500 
037600     IF LK-PH-BRAND-FILTER NOT = SPACES
037700        AND PT-BRAND(W-PT-ROW-SUB) NOT = LK-PH-BRAND-FILTER
037800        GO TO 0400-EXIT.
037900 
038000     IF LK-PH-STORE-FILTER NOT = SPACES
038100        MOVE LK-PH-STORE-FILTER    TO W-PH-WANTED-STORE
038200        MOVE PT-STORE-NAME(W-PT-ROW-SUB) TO W-PH-ROW-STORE
038300        INSPECT W-PH-WANTED-STORE CONVERTING
038400            "abcdefghijklmnopqrstuvwxyz" TO
038500            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
038600        INSPECT W-PH-ROW-STORE CONVERTING
038700            "abcdefghijklmnopqrstuvwxyz" TO
038800            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
038900        IF W-PH-ROW-STORE NOT = W-PH-WANTED-STORE
039000           GO TO 0400-EXIT.
039100 
039200     MOVE PT-STORE-NAME(W-PT-ROW-SUB)       TO WH-STORE-NAME.
039300     MOVE PT-DATE-ADDED(W-PT-ROW-SUB)       TO WH-DATE-ADDED.
039400     MOVE PT-BRAND(W-PT-ROW-SUB)            TO WH-BRAND.
039500     MOVE PT-PRICE(W-PT-ROW-SUB)            TO WH-PRICE.
039600     MOVE PT-CURRENCY(W-PT-ROW-SUB)         TO WH-CURRENCY.
039700     MOVE PT-PACKAGE-QUANTITY(W-PT-ROW-SUB) TO WH-PACKAGE-QUANTITY.
039800     MOVE PT-PACKAGE-UNIT(W-PT-ROW-SUB)     TO WH-PACKAGE-UNIT.
039900 
040000     WRITE WORK-HIST-RECORD.
040100 
040200 0400-EXIT.
040300     EXIT.
040400 
040500 0500-WALK-SORTED-HISTORY.
040600 
040700     SORT SORT-HIST-FILE
040800         ON ASCENDING KEY SS-STORE-NAME SS-DATE-ADDED
040900         USING WORK-HIST-FILE
041000         GIVING SORTED-HIST-FILE.
041100 
041200     OPEN INPUT SORTED-HIST-FILE.
041300     MOVE "N" TO W-PH-END-OF-FILE.
041400     PERFORM 0510-READ-SORTED-HIST THRU 0510-EXIT.
041500 
041600     IF PH-END-OF-FILE
041700        CLOSE SORTED-HIST-FILE
041800        GO TO 0500-EXIT.
041900 
042000     MOVE SH-STORE-NAME       TO W-PH-CURRENT-STORE.
042100     MOVE SH-DATE-ADDED       TO W-PH-CURRENT-DATE-ADDED.
042200     MOVE SH-BRAND            TO W-PH-CURRENT-BRAND.
042300     MOVE SH-PRICE            TO W-PH-CURRENT-PRICE.
042400     MOVE SH-CURRENCY         TO W-PH-CURRENT-CURRENCY.
042500     MOVE SH-PACKAGE-QUANTITY TO W-PH-CURRENT-QUANTITY.
042600     MOVE SH-PACKAGE-UNIT     TO W-PH-CURRENT-UNIT.
042700 
042800     PERFORM 0520-PROCESS-ONE-ROW THRU 0520-EXIT
042900         UNTIL PH-AT-LAST-ROW.
043000 
043100     CLOSE SORTED-HIST-FILE.
043200 
043300 0500-EXIT.
043400     EXIT.
043500 
043600 0510-READ-SORTED-HIST.
043700 
043800     READ SORTED-HIST-FILE
043900         AT END
044000             MOVE "Y" TO W-PH-END-OF-FILE.
044100 
044200 0510-EXIT.
044300     EXIT.
044400 
044500 0520-PROCESS-ONE-ROW.
044600 
044700     MOVE "N" TO W-PH-AT-LAST-ROW.
044800     PERFORM 0510-READ-SORTED-HIST THRU 0510-EXIT.
044900 
045000     IF PH-END-OF-FILE
045100        MOVE "Y" TO W-PH-AT-LAST-ROW
045200        MOVE LK-PH-PROCESSING-DATE TO W-PH-SEGMENT-END
045300     ELSE
045400        MOVE SH-STORE-NAME TO W-PH-NEXT-STORE
045500        MOVE W-PH-NEXT-STORE    TO W-PH-WANTED-STORE
045600        MOVE W-PH-CURRENT-STORE TO W-PH-ROW-STORE
045700        INSPECT W-PH-WANTED-STORE CONVERTING
045800            "abcdefghijklmnopqrstuvwxyz" TO
045900            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
046000        INSPECT W-PH-ROW-STORE CONVERTING
046100            "abcdefghijklmnopqrstuvwxyz" TO
046200            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
046300        IF W-PH-WANTED-STORE NOT = W-PH-ROW-STORE
046400           MOVE "Y" TO W-PH-AT-LAST-ROW
046500           MOVE LK-PH-PROCESSING-DATE TO W-PH-SEGMENT-END
046600        ELSE
046700           MOVE SH-DATE-ADDED       TO W-PH-SEGMENT-END
046800           MOVE SH-BRAND            TO W-PH-NEXT-BRAND
046900           MOVE SH-PRICE            TO W-PH-NEXT-PRICE
047000           MOVE SH-CURRENCY         TO W-PH-NEXT-CURRENCY
047100           MOVE SH-PACKAGE-QUANTITY TO W-PH-NEXT-QUANTITY
047200           MOVE SH-PACKAGE-UNIT     TO W-PH-NEXT-UNIT.
047300 
047400     MOVE W-PH-CURRENT-DATE-ADDED TO W-PH-SEGMENT-START.
047500     PERFORM 0600-BUILD-ONE-SEGMENT THRU 0600-EXIT.
047600 
047700     IF NOT PH-AT-LAST-ROW
047800        MOVE W-PH-NEXT-STORE     TO W-PH-CURRENT-STORE
047900        MOVE W-PH-SEGMENT-END    TO W-PH-CURRENT-DATE-ADDED
048000        MOVE W-PH-NEXT-BRAND     TO W-PH-CURRENT-BRAND
048100        MOVE W-PH-NEXT-PRICE     TO W-PH-CURRENT-PRICE
048200        MOVE W-PH-NEXT-CURRENCY  TO W-PH-CURRENT-CURRENCY
048300        MOVE W-PH-NEXT-QUANTITY  TO W-PH-CURRENT-QUANTITY
048400        MOVE W-PH-NEXT-UNIT      TO W-PH-CURRENT-UNIT.
048500 
048600 0520-EXIT.
048700     EXIT.
048800 
048900 0600-BUILD-ONE-SEGMENT.
049000 
049100     PERFORM 0700-GATHER-CANDIDATES THRU 0700-EXIT.
049200 
049300     IF W-PH-CAND-COUNT = ZERO
049400        MOVE W-PH-SEGMENT-START TO W-PH-WIN-START
049500        MOVE W-PH-SEGMENT-END   TO W-PH-WIN-END
049600        PERFORM 0910-WRITE-UNDISCOUNTED-POINT THRU 0910-EXIT
049700        GO TO 0600-EXIT.
049800 
049900     PERFORM 0800-SORT-CANDIDATES THRU 0800-EXIT.
050000 
050100     MOVE W-PH-SEGMENT-START TO W-PH-CURSOR.
050200 
050300     PERFORM 0920-WALK-ONE-CANDIDATE THRU 0920-EXIT
050400         VARYING W-PH-I FROM 1 BY 1
050500         UNTIL W-PH-I > W-PH-CAND-COUNT.
050600 
050700     IF W-PH-CURSOR < W-PH-SEGMENT-END
050800        MOVE W-PH-CURSOR       TO W-PH-WIN-START
050900        MOVE W-PH-SEGMENT-END  TO W-PH-WIN-END
051000        PERFORM 0910-WRITE-UNDISCOUNTED-POINT THRU 0910-EXIT.
051100 
051200 0600-EXIT.
051300     EXIT.
051400 
051500 0700-GATHER-CANDIDATES.
051600 
051700     MOVE ZERO TO W-PH-CAND-COUNT.
051800     MOVE W-PH-CURRENT-STORE TO W-PH-WANTED-STORE.
051900     INSPECT W-PH-WANTED-STORE CONVERTING
052000         "abcdefghijklmnopqrstuvwxyz" TO
052100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052200 
052300     PERFORM 0710-CHECK-ONE-DISCOUNT-ROW THRU 0710-EXIT
052400         VARYING W-PH-J FROM 1 BY 1
052500         UNTIL W-PH-J > DT-ROW-COUNT
052600         OR W-PH-CAND-COUNT NOT < 20.
052700 
052800 0700-EXIT.
052900     EXIT.
053000 
053100 0710-CHECK-ONE-DISCOUNT-ROW.
053200 
053300     MOVE DT-STORE-NAME(W-PH-J) TO W-PH-ROW-STORE.
053400     INSPECT W-PH-ROW-STORE CONVERTING
053500         "abcdefghijklmnopqrstuvwxyz" TO
053600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053700 
053800     IF W-PH-ROW-STORE NOT = W-PH-WANTED-STORE
053900        GO TO 0710-EXIT.
054000 
054100     IF DT-DATE-TO(W-PH-J) < W-PH-SEGMENT-START
054200        OR DT-DATE-FROM(W-PH-J) > W-PH-SEGMENT-END
054300        GO TO 0710-EXIT.
054400 
054500     ADD 1 TO W-PH-CAND-COUNT.
054600     MOVE DT-DATE-FROM(W-PH-J) TO W-PH-CAND-DATE-FROM(W-PH-CAND-COUNT).
054700     MOVE DT-DATE-TO(W-PH-J)   TO W-PH-CAND-DATE-TO(W-PH-CAND-COUNT).
054800     MOVE DT-PERCENTAGE(W-PH-J) TO W-PH-CAND-PCT(W-PH-CAND-COUNT).
054900 
055000 0710-EXIT.
055100     EXIT.
055200 
055300 0800-SORT-CANDIDATES.
055400 
055500     IF W-PH-CAND-COUNT < 2
055600        GO TO 0800-EXIT.
055700 
055800     PERFORM 0810-SELECT-ONE-MINIMUM THRU 0810-EXIT
055900         VARYING W-PH-I FROM 1 BY 1
056000         UNTIL W-PH-I > W-PH-CAND-COUNT - 1.
056100 
056200 0800-EXIT.
056300     EXIT.
056400 
056500 0810-SELECT-ONE-MINIMUM.
056600 
056700     MOVE W-PH-I TO W-PH-MIN-SUB.
056800 
056900     PERFORM 0820-FIND-SMALLER THRU 0820-EXIT
057000         VARYING W-PH-J FROM W-PH-I + 1 BY 1
057100         UNTIL W-PH-J > W-PH-CAND-COUNT.
057200 
057300     IF W-PH-MIN-SUB NOT = W-PH-I
057400        PERFORM 0830-SWAP-CANDIDATES THRU 0830-EXIT.
057500 
057600 0810-EXIT.
057700     EXIT.
057800 
057900 0820-FIND-SMALLER.
058000 
058100     IF W-PH-CAND-DATE-FROM(W-PH-J) < W-PH-CAND-DATE-FROM(W-PH-MIN-SUB)
058200        MOVE W-PH-J TO W-PH-MIN-SUB.
058300 
058400 0820-EXIT.
058500     EXIT.
058600 
058700 0830-SWAP-CANDIDATES.
058800 
058900     MOVE W-PH-CAND-DATE-FROM(W-PH-I) TO W-PH-SWAP-DATE-FROM.
059000     MOVE W-PH-CAND-DATE-TO(W-PH-I)   TO W-PH-SWAP-DATE-TO.
059100     MOVE W-PH-CAND-PCT(W-PH-I)       TO W-PH-SWAP-PCT.
059200 
059300     MOVE W-PH-CAND-DATE-FROM(W-PH-MIN-SUB)
059400         TO W-PH-CAND-DATE-FROM(W-PH-I).
059500     MOVE W-PH-CAND-DATE-TO(W-PH-MIN-SUB)   TO W-PH-CAND-DATE-TO(W-PH-I).
059600     MOVE W-PH-CAND-PCT(W-PH-MIN-SUB)       TO W-PH-CAND-PCT(W-PH-I).
059700 
059800     MOVE W-PH-SWAP-DATE-FROM TO W-PH-CAND-DATE-FROM(W-PH-MIN-SUB).
059900     MOVE W-PH-SWAP-DATE-TO   TO W-PH-CAND-DATE-TO(W-PH-MIN-SUB).
060000     MOVE W-PH-SWAP-PCT       TO W-PH-CAND-PCT(W-PH-MIN-SUB).
060100 
060200 0830-EXIT.
060300     EXIT.
060400 
060500 0920-WALK-ONE-CANDIDATE.
060600 
060700*    CLAMP THIS DISCOUNT'S WINDOW DOWN TO THE SEGMENT BOUNDS.
060800     IF W-PH-CAND-DATE-FROM(W-PH-I) > W-PH-SEGMENT-START
060900        MOVE W-PH-CAND-DATE-FROM(W-PH-I) TO W-PH-CLAMP-START
061000     ELSE
061100        MOVE W-PH-SEGMENT-START TO W-PH-CLAMP-START.
061200 
061300     IF W-PH-CAND-DATE-TO(W-PH-I) < W-PH-SEGMENT-END
061400        MOVE W-PH-CAND-DATE-TO(W-PH-I) TO W-PH-CLAMP-END
061500     ELSE
061600        MOVE W-PH-SEGMENT-END TO W-PH-CLAMP-END.
061700 
061800*    A WINDOW THAT CLAMPS DOWN TO NOTHING IS DROPPED.
061900     IF W-PH-CLAMP-START = W-PH-CLAMP-END
062000        GO TO 0920-EXIT.
062100 
062200*    A GAP BEFORE THIS WINDOW STAYS AT THE ORIGINAL PRICE.
062300     IF W-PH-CURSOR < W-PH-CLAMP-START
062400        MOVE W-PH-CURSOR      TO W-PH-WIN-START
062500        MOVE W-PH-CLAMP-START TO W-PH-WIN-END
062600        PERFORM 0910-WRITE-UNDISCOUNTED-POINT THRU 0910-EXIT.
062700 
062800     MOVE W-PH-CLAMP-START TO W-PH-WIN-START.
062900     MOVE W-PH-CLAMP-END   TO W-PH-WIN-END.
063000     PERFORM 0940-WRITE-DISCOUNTED-POINT THRU 0940-EXIT.
063100 
063200     MOVE W-PH-CLAMP-END TO W-PH-CURSOR.
063300 
063400 0920-EXIT.
063500     EXIT.
063600 
063700 0910-WRITE-UNDISCOUNTED-POINT.
063800 
063900     MOVE W-PH-CURRENT-PRICE    TO PRU-ORIGINAL-PRICE.
064000     MOVE W-PH-CURRENT-CURRENCY TO PRU-CURRENCY.
064100     MOVE W-PH-CURRENT-QUANTITY TO PRU-PACKAGE-QUANTITY.
064200     MOVE W-PH-CURRENT-UNIT     TO PRU-PACKAGE-UNIT.
064300     MOVE ZERO                  TO PRU-DISCOUNT-PCT.
064400 
064500     CALL "PRICE-UTILS" USING PRU-ORIGINAL-PRICE
064600                               PRU-CURRENCY
064700                               PRU-PACKAGE-QUANTITY
064800                               PRU-PACKAGE-UNIT
064900                               PRU-DISCOUNT-PCT
065000                               PRU-ORIGINAL-PRICE-RON
065100                               PRU-DISCOUNTED-PRICE-RON
065200                               PRU-PRICE-PER-UNIT-RON
065300                               PRU-BASE-UNIT
065400                               PRU-NORMALIZED-QUANTITY.
065500 
065600     MOVE "N" TO D-PH-DISCOUNTED-FLAG.
065700     MOVE PRU-ORIGINAL-PRICE-RON TO D-PH-PRICE.
065800     PERFORM 0930-PRINT-ONE-POINT THRU 0930-EXIT.
065900 
066000 0910-EXIT.
066100     EXIT.
066200 
066300 0940-WRITE-DISCOUNTED-POINT.
066400 
066500     MOVE W-PH-CURRENT-PRICE    TO PRU-ORIGINAL-PRICE.
066600     MOVE W-PH-CURRENT-CURRENCY TO PRU-CURRENCY.
066700     MOVE W-PH-CURRENT-QUANTITY TO PRU-PACKAGE-QUANTITY.
066800     MOVE W-PH-CURRENT-UNIT     TO PRU-PACKAGE-UNIT.
066900     MOVE W-PH-CAND-PCT(W-PH-I) TO PRU-DISCOUNT-PCT.
067000 
067100     CALL "PRICE-UTILS" USING PRU-ORIGINAL-PRICE
067200                               PRU-CURRENCY
067300                               PRU-PACKAGE-QUANTITY
067400                               PRU-PACKAGE-UNIT
067500                               PRU-DISCOUNT-PCT
067600                               PRU-ORIGINAL-PRICE-RON
067700                               PRU-DISCOUNTED-PRICE-RON
067800                               PRU-PRICE-PER-UNIT-RON
067900                               PRU-BASE-UNIT
068000                               PRU-NORMALIZED-QUANTITY.
068100 
068200     MOVE "Y" TO D-PH-DISCOUNTED-FLAG.
068300     MOVE PRU-DISCOUNTED-PRICE-RON TO D-PH-PRICE.
068400     PERFORM 0930-PRINT-ONE-POINT THRU 0930-EXIT.
068500 
068600 0940-EXIT.
068700     EXIT.
068800 
068900 0930-PRINT-ONE-POINT.
069000 
069100     MOVE W-PH-CURRENT-STORE TO D-PH-STORE.
069200     MOVE W-PH-CURRENT-BRAND TO D-PH-BRAND.
069300 
069400     MOVE W-PH-WIN-START TO W-PH-DATE-WORK.
069500     MOVE W-PH-DATE-WORK-CCYY TO W-PH-EDIT-CCYY.
069600     MOVE W-PH-DATE-WORK-MM   TO W-PH-EDIT-MM.
069700     MOVE W-PH-DATE-WORK-DD   TO W-PH-EDIT-DD.
069800     MOVE W-PH-DATE-EDIT TO D-PH-DATE-FROM.
069900 
070000     MOVE W-PH-WIN-END TO W-PH-DATE-WORK.
070100     MOVE W-PH-DATE-WORK-CCYY TO W-PH-EDIT-CCYY.
070200     MOVE W-PH-DATE-WORK-MM   TO W-PH-EDIT-MM.
070300     MOVE W-PH-DATE-WORK-DD   TO W-PH-EDIT-DD.
070400     MOVE W-PH-DATE-EDIT TO D-PH-DATE-TO.
070500 
070600     MOVE W-PH-DETAIL-LINE TO HISTORY-PRINT-LINE.
070700     WRITE HISTORY-PRINT-LINE.
070800 
070900 0930-EXIT.
071000     EXIT.
