000100*-------------------------------------------------------------------------
000200*    SLDISC.CBL  -  SELECT for the discount master file
000300*-------------------------------------------------------------------------
000400*    07-11  M.F.  Ticket PC-001  First cut.
000500*-------------------------------------------------------------------------
000600 
000700     SELECT DISCOUNT-FILE
000800            ASSIGN TO "DISCOUNT-FILE"
000900            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS  IS WS-DISCOUNT-FILE-STATUS.
