000100*-------------------------------------------------------------------------
000200*    FDHIST.CBL  -  FD for the price-history report
000300*-------------------------------------------------------------------------
000400*    08-09  M.F.  Ticket PC-017  First cut.
000500*-------------------------------------------------------------------------
000600 
000700 FD  HISTORY-REPORT
000800     LABEL RECORDS ARE OMITTED.
000900 
001000 01  HISTORY-PRINT-LINE            PIC X(100).
