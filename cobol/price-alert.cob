000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRICE-ALERT.
000300 AUTHOR. R CASTRO.
000400 INSTALLATION. PRICE COMPARATOR BATCH - PRICING GROUP.
000500 DATE-WRITTEN. 14-05-1988.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-------------------------------------------------------------------
000900*    PRICE-ALERT
001000*-------------------------------------------------------------------
001100*    CALLED SUBPROGRAM - SCANS THE ALERT MASTER FOR ALERTS NOT YET
001200*    NOTIFIED (NOTIFIED-FLAG = "N"), RE-PRICES EACH ONE'S PRODUCT
001300*    THROUGH PRICE-EVALUATOR, AND FIRES THE ALERT (FLAG SET TO "Y",
001400*    A LINE DROPPED TO THE NOTIFY-FILE FOR THE MAIL GATEWAY JOB)
001500*    WHEN THE BEST CURRENT PRICE HAS FALLEN TO OR BELOW THE
001600*    CUSTOMER'S TARGET PRICE.  THE WHOLE ALERT MASTER IS REWRITTEN
001700*    TO ALERT-OUT-FILE SO AN ALERT FIRES AT MOST ONCE.
001800*-------------------------------------------------------------------
001900*    CHANGE LOG
002000*-------------------------------------------------------------------
002100*    88-05  R.C.  ORIGINAL PROGRAM - PAY-SELECTED-VOUCHER, OPERATOR
002200*                 SCREEN TO MARK ONE VOUCHER PAID AT A TIME.
002300*    91-09  R.C.  TICKET AP-065  ADDED THE RE-OPEN-VOUCHER PROMPT.
002400*    96-03  M.F.  TICKET AP-090  PARTIAL-PAYMENT AMOUNT PROMPT ADDED.
002500*    98-12  D.S.  TICKET AP-203  Y2K - GDTV-FIRST-YEAR-VALID/
002600*                 GDTV-LAST-YEAR-VALID WINDOW WIDENED TO 1900-2100.
002700*    08-05  M.F.  TICKET PC-014  REWRITTEN FOR THE PRICE COMPARATOR
002800*                 BATCH - NO OPERATOR SCREEN LEFT; THIS IS NOW A
002900*                 STRAIGHT PASS OVER THE ALERT MASTER DRIVEN OFF THE
003000*                 BEST-PRICE EVALUATION.
003100*    08-05  M.F.  TICKET PC-015  ADDED THE NOTIFY-FILE WRITE - REPLACES
003200*                 THE OLD E-MAIL SEND, WHICH NEVER SURVIVED THE MOVE
003300*                 TO THIS SHOP'S BATCH WINDOW.
003400*    09-07  M.F.  TICKET PC-022  ACCUMULATORS FOR ALERTS-CHECKED AND
003500*                 ALERTS-TRIGGERED ADDED TO THE END-OF-RUN TOTALS.
003600*-------------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300 
004400     COPY "SLALRT.CBL".
004500     COPY "SLALRO.CBL".
004600     COPY "SLNOTY.CBL".
004700 
004800 DATA DIVISION.
004900 FILE SECTION.
005000 
005100     COPY "FDALRT.CBL".
005200     COPY "FDALRO.CBL".
005300     COPY "FDNOTY.CBL".
005400 
005500 WORKING-STORAGE SECTION.
005600 
005700 01  WS-ALERT-FILE-STATUS          PIC X(2).
005800 01  WS-ALERT-OUT-FILE-STATUS      PIC X(2).
005900 
006000 01  LK-PA-OFFER-AREA.
006100     COPY "wsoffer.cbl".
006200 
006300 01  W-PA-NOTIFY-LINE.
006400     05  D-PA-EMAIL                 PIC X(40).
006500     05  FILLER                     PIC X(2)  VALUE SPACES.
006600     05  D-PA-PRODUCT-NAME          PIC X(30).
006700     05  FILLER                     PIC X(2)  VALUE SPACES.
006800     05  D-PA-CREATED-AT            PIC X(10).
006900     05  FILLER                     PIC X(2)  VALUE SPACES.
007000     05  D-PA-REACHED-PRICE         PIC ZZ,ZZ9.99.
007100     05  FILLER                     PIC X(5)  VALUE SPACES.
007200 
007300 01  W-PA-DATE-WORK                PIC 9(8).
007400 01  FILLER REDEFINES W-PA-DATE-WORK.
007500     05  W-PA-DATE-WORK-CCYY       PIC 9(4).
007600     05  W-PA-DATE-WORK-MM         PIC 9(2).
007700     05  W-PA-DATE-WORK-DD         PIC 9(2).
007800 
007900 01  W-PA-DATE-EDIT.
008000     05  W-PA-EDIT-CCYY            PIC 9(4).
008100     05  FILLER                    PIC X VALUE "-".
008200     05  W-PA-EDIT-MM              PIC 99.
008300     05  FILLER                    PIC X VALUE "-".
008400     05  W-PA-EDIT-DD              PIC 99.
008500 
008600 01  W-PA-SWITCHES.
008700     05  W-PA-END-OF-FILE          PIC X.
008800         88  PA-END-OF-FILE        VALUE "Y".
008900     05  W-PA-OFFER-FOUND          PIC X.
009000         88  PA-OFFER-FOUND        VALUE "Y".
009100     05  FILLER                    PIC X(8).
009200 
009300 01  FILLER REDEFINES W-PA-SWITCHES.
009400     05  W-PA-SWITCHES-X           PIC X(10).
009500 
009600 01  W-PA-COUNTS.
009700     05  W-PA-ALERTS-CHECKED       PIC 9(7) COMP.
009800     05  W-PA-ALERTS-TRIGGERED     PIC 9(7) COMP.
009900     05  W-PA-ALERTS-COPIED        PIC 9(7) COMP.
010000 
010100 01  FILLER REDEFINES W-PA-COUNTS.
010200     05  W-PA-COUNTS-X             PIC X(21).
010300 
010400 LINKAGE SECTION.
010500 
010600 01  LK-PA-PROCESSING-DATE         PIC 9(8).
010700 
010800 PROCEDURE DIVISION USING LK-PA-PROCESSING-DATE.
010900 
011000 0100-CHECK-PRICE-ALERTS.
011100 
011200     MOVE ZERO TO W-PA-ALERTS-CHECKED.
011300     MOVE ZERO TO W-PA-ALERTS-TRIGGERED.
011400     MOVE ZERO TO W-PA-ALERTS-COPIED.
011500     MOVE "N" TO W-PA-END-OF-FILE.
011600 
011700     OPEN INPUT ALERT-FILE.
011800     OPEN OUTPUT ALERT-OUT-FILE.
011900     OPEN OUTPUT NOTIFY-FILE.
012000 
012100     PERFORM 0200-READ-ALERT-RECORD THRU 0200-EXIT.
012200 
012300     PERFORM 0300-PROCESS-ONE-ALERT THRU 0300-EXIT
012400         UNTIL PA-END-OF-FILE.
012500 
012600     CLOSE ALERT-FILE.
012700     CLOSE ALERT-OUT-FILE.
012800     CLOSE NOTIFY-FILE.
012900 
013000     EXIT PROGRAM.
013100     STOP RUN.
013200 
013300 0200-READ-ALERT-RECORD.
013400 
013500     READ ALERT-FILE
013600         AT END
013700             MOVE "Y" TO W-PA-END-OF-FILE.
013800 
013900 0200-EXIT.
014000     EXIT.
014100 
014200 0300-PROCESS-ONE-ALERT.
014300 
014400     ADD 1 TO W-PA-ALERTS-COPIED.
014500 
014600     MOVE AL-ALERT-ID       TO AO-ALERT-ID.
014700     MOVE AL-PRODUCT-NAME   TO AO-PRODUCT-NAME.
014800     MOVE AL-TARGET-PRICE   TO AO-TARGET-PRICE.
014900     MOVE AL-USER-EMAIL     TO AO-USER-EMAIL.
015000     MOVE AL-NOTIFIED-FLAG  TO AO-NOTIFIED-FLAG.
015100     MOVE AL-CREATED-AT     TO AO-CREATED-AT.
015200 
015300     IF AL-PENDING
015400        ADD 1 TO W-PA-ALERTS-CHECKED
015500        PERFORM 0400-EVALUATE-ONE-ALERT THRU 0400-EXIT.
015600 
015700     WRITE ALERT-OUT-RECORD.
015800 
015900     PERFORM 0200-READ-ALERT-RECORD THRU 0200-EXIT.
016000 
016100 0300-EXIT.
016200     EXIT.
016300 
016400 0400-EVALUATE-ONE-ALERT.
016500 
016600     MOVE "N" TO W-PA-OFFER-FOUND.
016700 
016800     CALL "PRICE-EVALUATOR" USING AL-PRODUCT-NAME
016900                                   LK-PA-PROCESSING-DATE
017000                                   W-PA-OFFER-FOUND
017100                                   LK-PA-OFFER-AREA.
017200 
017300     IF PA-OFFER-FOUND
017400        AND OF-DISCOUNTED-PRICE OF LK-PA-OFFER-AREA
017500                NOT GREATER THAN AL-TARGET-PRICE
017600        MOVE "Y" TO AO-NOTIFIED-FLAG
017700        ADD 1 TO W-PA-ALERTS-TRIGGERED
017800        PERFORM 0500-WRITE-NOTIFY-LINE THRU 0500-EXIT.
017900 
018000 0400-EXIT.
018100     EXIT.
018200 
018300 0500-WRITE-NOTIFY-LINE.
018400 
018500     MOVE AL-USER-EMAIL    TO D-PA-EMAIL.
018600     MOVE AL-PRODUCT-NAME  TO D-PA-PRODUCT-NAME.
018700 
018800     MOVE AL-CREATED-AT TO W-PA-DATE-WORK.
018900     MOVE W-PA-DATE-WORK-CCYY TO W-PA-EDIT-CCYY.
019000     MOVE W-PA-DATE-WORK-MM   TO W-PA-EDIT-MM.
019100     MOVE W-PA-DATE-WORK-DD   TO W-PA-EDIT-DD.
019200     MOVE W-PA-DATE-EDIT TO D-PA-CREATED-AT.
019300 
019400     MOVE OF-DISCOUNTED-PRICE OF LK-PA-OFFER-AREA
019500         TO D-PA-REACHED-PRICE.
019600 
019700     MOVE W-PA-NOTIFY-LINE TO NOTIFY-PRINT-LINE.
019800     WRITE NOTIFY-PRINT-LINE.
019900 
020000 0500-EXIT.
020100     EXIT.
