000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CSV-IMPORT-DISCOUNT.
000300 AUTHOR. R CARDOSO.
000400 INSTALLATION. PRICE COMPARATOR BATCH - PRICING GROUP.
000500 DATE-WRITTEN. 18-01-1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-------------------------------------------------------------------
000900*    CSV-IMPORT-DISCOUNT
001000*-------------------------------------------------------------------
001100*    CALLED SUBPROGRAM - READS THE DAILY DISCOUNT-STAGE-FILE FEED AND
001200*    APPENDS EVERY GOOD RECORD TO THE DISCOUNT-FILE MASTER.  UNLIKE
001300*    THE PRODUCT FEED, A DISCOUNT LINE CAN COME IN SHORT - ONE OR MORE
001400*    OF ITS TRAILING FIELDS WERE NEVER PUNCHED ON THE STORE'S END -
001500*    AND A SHORT LINE IS REJECTED RATHER THAN LOADED, SINCE A HALF
001600*    BLANK DISCOUNT ROW CANNOT BE PRICED AGAINST.  THE PERCENTAGE IS
001700*    ALSO RANGE-CHECKED - A DISCOUNT OF MORE THAN 100% OR LESS THAN 0%
001800*    IS A KEYING ERROR ON THE STORE'S SIDE, NOT A REAL DISCOUNT.
001900*-------------------------------------------------------------------
002000*    CHANGE LOG
002100*-------------------------------------------------------------------
002200*    89-01  R.C.  ORIGINAL PROGRAM - PRINT-VENDOR-BY-NUMBER REPORT,
002300*                 ONE LINE PER VENDOR, CARD 137 FILE.
002400*    90-11  R.C.  TICKET AP-066  ADDED PAGE BREAK AT 55 LINES.
002500*    93-06  D.S.  TICKET AP-095  SUPPRESSED ZERO-BALANCE VENDORS FROM
002600*                 THE LISTING.
002700*    97-09  D.S.  TICKET AP-151  REMOVED THE ZERO-BALANCE SUPPRESSION
002800*                 AT THE AUDITORS' REQUEST.
002900*    98-12  J.P.  TICKET AP-200  Y2K - NO DATE FIELDS PRINTED HERE,
003000*                 REVIEWED AND CLOSED WITH NO CHANGE REQUIRED.
003100*    08-01  M.F.  TICKET PC-002  REWRITTEN FOR THE PRICE COMPARATOR
003200*                 BATCH - REPORT PRINTING REMOVED, THIS IS NOW THE
003300*                 DISCOUNT FEED EDIT-AND-APPEND STEP.
003400*    08-02  M.F.  TICKET PC-011  ADDED THE DM-PERCENTAGE RANGE EDIT
003500*                 AND THE REQUIRED-FIELDS EDIT, BOTH REJECTING TO A
003600*                 SKIPPED COUNT RATHER THAN ABENDING THE RUN.
003700*-------------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400 
004500     COPY "SLDSTG.CBL".
004600     COPY "SLDISC.CBL".
004700 
004800 DATA DIVISION.
004900 FILE SECTION.
005000 
005100     COPY "FDDSTG.CBL".
005200     COPY "FDDISC.CBL".
005300 
005400 WORKING-STORAGE SECTION.
005500 
005600 01  WS-DISCOUNT-STAGE-FILE-STATUS     PIC X(2).
005700 01  WS-DISCOUNT-FILE-STATUS           PIC X(2).
005800 
005900 01  W-CID-SWITCHES.
006000     05  W-CID-END-OF-FEED             PIC X.
006100         88  CID-END-OF-FEED           VALUE "Y".
006200     05  W-CID-LINE-IS-GOOD            PIC X.
006300         88  CID-LINE-IS-GOOD          VALUE "Y".
006400     05  FILLER                        PIC X(8).
006500 
006600 01  FILLER REDEFINES W-CID-SWITCHES.
006700     05  W-CID-SWITCHES-X              PIC X(10).
006800 
006900 01  W-CID-COUNTS.
007000     05  W-CID-ROWS-READ               PIC 9(7) COMP VALUE ZERO.
007100     05  W-CID-ROWS-LOADED             PIC 9(7) COMP VALUE ZERO.
007200     05  W-CID-ROWS-REJECTED           PIC 9(7) COMP VALUE ZERO.
007300 
007400 01  FILLER REDEFINES W-CID-COUNTS.
007500     05  W-CID-COUNTS-X                PIC X(21).
007600 
007700 01  W-CID-SCRATCH                     PIC S9(7)V99.
007800 01  FILLER REDEFINES W-CID-SCRATCH.
007900     05  W-CID-SCRATCH-X               PIC X(9).
008000 
008100 LINKAGE SECTION.
008200 
008300 01  LK-DISCOUNTS-READ                 PIC 9(7).
008400 01  LK-DISCOUNTS-LOADED               PIC 9(7).
008500 01  LK-DISCOUNTS-REJECTED             PIC 9(7).
008600 
008700 PROCEDURE DIVISION USING LK-DISCOUNTS-READ
008800                          LK-DISCOUNTS-LOADED
008900                          LK-DISCOUNTS-REJECTED.
009000 
009100 0100-IMPORT-DISCOUNT-FEED.
009200 
009300     MOVE "N" TO W-CID-END-OF-FEED.
009400     MOVE ZERO TO W-CID-ROWS-READ.
009500     MOVE ZERO TO W-CID-ROWS-LOADED.
009600     MOVE ZERO TO W-CID-ROWS-REJECTED.
009700 
009800     OPEN INPUT  DISCOUNT-STAGE-FILE.
009900     OPEN EXTEND DISCOUNT-FILE.
010000 
010100     PERFORM 0200-READ-STAGE-RECORD THRU 0200-EXIT.
010200 
010300     PERFORM 0300-EDIT-AND-APPEND THRU 0300-EXIT
010400         UNTIL CID-END-OF-FEED.
010500 
010600     CLOSE DISCOUNT-STAGE-FILE.
010700     CLOSE DISCOUNT-FILE.
010800 
010900     MOVE W-CID-ROWS-READ     TO LK-DISCOUNTS-READ.
011000     MOVE W-CID-ROWS-LOADED   TO LK-DISCOUNTS-LOADED.
011100     MOVE W-CID-ROWS-REJECTED TO LK-DISCOUNTS-REJECTED.
011200 
011300     EXIT PROGRAM.
011400     STOP RUN.
011500 
011600 0200-READ-STAGE-RECORD.
011700 
011800     READ DISCOUNT-STAGE-FILE
011900         AT END
012000             MOVE "Y" TO W-CID-END-OF-FEED.
012100 
012200 0200-EXIT.
012300     EXIT.
012400 
012500 0300-EDIT-AND-APPEND.
012600 
012700     ADD 1 TO W-CID-ROWS-READ.
012800     PERFORM 0400-EDIT-REQUIRED-FIELDS THRU 0400-EXIT.
012900 
013000     IF CID-LINE-IS-GOOD
013100        PERFORM 0500-APPEND-DISCOUNT-RECORD THRU 0500-EXIT
013200     ELSE
013300        ADD 1 TO W-CID-ROWS-REJECTED.
013400 
013500     PERFORM 0200-READ-STAGE-RECORD THRU 0200-EXIT.
013600 
013700 0300-EXIT.
013800     EXIT.
013900 
014000 0400-EDIT-REQUIRED-FIELDS.
014100 
014200     MOVE "Y" TO W-CID-LINE-IS-GOOD.
014300 
014400*    A DISCOUNT LINE SHORT OF ANY OF ITS REQUIRED FIELDS READS IN
014500*    HERE AS SPACES OR ZEROS IN THE FIELD THAT WAS NEVER PUNCHED.
014600     IF DS-PRODUCT-ID = SPACES
014700        OR DS-NAME = SPACES
014800        OR DS-DATE-FROM = ZERO
014900        OR DS-DATE-TO = ZERO
015000        OR DS-STORE-NAME = SPACES
015100        OR DS-DATE-ADDED = ZERO
015200           MOVE "N" TO W-CID-LINE-IS-GOOD
015300           GO TO 0400-EXIT.
015400 
015500     IF DS-PERCENTAGE > 100
015600        MOVE "N" TO W-CID-LINE-IS-GOOD.
015700 
015800 0400-EXIT.
015900     EXIT.
016000 
016100 0500-APPEND-DISCOUNT-RECORD.
016200 
016300     MOVE SPACES             TO DISCOUNT-MASTER-RECORD.
016400     MOVE DS-PRODUCT-ID      TO DM-PRODUCT-ID.
016500     MOVE DS-NAME            TO DM-NAME.
016600     MOVE DS-BRAND           TO DM-BRAND.
016700     MOVE DS-PACKAGE-QUANTITY TO DM-PACKAGE-QUANTITY.
016800     MOVE DS-PACKAGE-UNIT    TO DM-PACKAGE-UNIT.
016900     MOVE DS-CATEGORY        TO DM-CATEGORY.
017000     MOVE DS-DATE-FROM       TO DM-DATE-FROM.
017100     MOVE DS-DATE-TO         TO DM-DATE-TO.
017200     MOVE DS-PERCENTAGE      TO DM-PERCENTAGE.
017300     MOVE DS-STORE-NAME      TO DM-STORE-NAME.
017400     MOVE DS-DATE-ADDED      TO DM-DATE-ADDED.
017500 
017600     WRITE DISCOUNT-MASTER-RECORD.
017700 
017800     ADD 1 TO W-CID-ROWS-LOADED.
017900 
018000 0500-EXIT.
018100     EXIT.
