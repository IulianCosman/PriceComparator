000100*-------------------------------------------------------------------------
000200*    FDBSKT.CBL  -  FD and record layout for the shopping-basket file
000300*-------------------------------------------------------------------------
000400*    30-byte record - one product name per line, in the order the
000500*    user wants it priced. There is no room left on the line for a
000600*    trailing FILLER without growing past the 30-byte record this
000700*    file is defined at; the record is the one field.
000800*-------------------------------------------------------------------------
000900*    08-09  M.F.  Ticket PC-016  First cut.
001000*-------------------------------------------------------------------------
001100 
001200 FD  BASKET-FILE
001300     LABEL RECORDS ARE STANDARD.
001400 
001500 01  BASKET-RECORD.
001600     05  BK-PRODUCT-NAME           PIC X(30).
