000100*-------------------------------------------------------------------------
000200*    FDNOTY.CBL  -  FD for the alert-notification file
000300*-------------------------------------------------------------------------
000400*    08-05  M.F.  Ticket PC-015  First cut.
000500*-------------------------------------------------------------------------
000600 
000700 FD  NOTIFY-FILE
000800     LABEL RECORDS ARE OMITTED.
000900 
001000 01  NOTIFY-PRINT-LINE             PIC X(100).
