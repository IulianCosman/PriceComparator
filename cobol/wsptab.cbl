000100*-------------------------------------------------------------------------
000200*    wsptab.cbl
000300*-------------------------------------------------------------------------
000400*    WORKING-STORAGE table holding the product master in core. Used by
000500*    every program that has to pick the latest price-list record for
000600*    a product-id/store or product-name/store pair; the product file
000700*    is sequential, so the lookup is a table scan rather than a keyed
000800*    READ.
000900*-------------------------------------------------------------------------
001000*    08-02  M.F.  Ticket PC-011  First cut, 2000-row table.
001100*    09-06  M.F.  Ticket PC-019  Raised PT-MAX-ROWS to 4000 after the
001200*                 hypermarket chains started sending one line per
001300*                 package size.
001400*-------------------------------------------------------------------------
001500 
001600 01  PRODUCT-TABLE.
001700     05  PT-ROW-COUNT              PIC 9(4) COMP.
001800     05  PT-ROW OCCURS 4000 TIMES
001900                 INDEXED BY PT-IX.
002000         10  PT-PRODUCT-ID         PIC X(10).
002100         10  PT-NAME               PIC X(30).
002200         10  PT-CATEGORY           PIC X(20).
002300         10  PT-BRAND              PIC X(20).
002400         10  PT-PACKAGE-QUANTITY   PIC 9(5)V999.
002500         10  PT-PACKAGE-UNIT       PIC X(4).
002600         10  PT-PRICE              PIC S9(7)V99.
002700         10  PT-CURRENCY           PIC X(3).
002800         10  PT-STORE-NAME         PIC X(15).
002900         10  PT-DATE-ADDED         PIC 9(8).
003000         10  FILLER REDEFINES PT-DATE-ADDED.
003100             15  PT-DATE-ADDED-CCYY  PIC 9(4).
003200             15  PT-DATE-ADDED-MMDD  PIC 9(4).
003300 
003400 77  PT-MAX-ROWS                  PIC 9(4) COMP VALUE 4000.
003500 77  W-PT-SUB                     PIC 9(4) COMP.
003600 77  W-PT-BEST-SUB                PIC 9(4) COMP.
