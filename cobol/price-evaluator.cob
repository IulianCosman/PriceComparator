000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRICE-EVALUATOR.
000300 AUTHOR. R CARDOSO.
000400 INSTALLATION. PRICE COMPARATOR BATCH - PRICING GROUP.
000500 DATE-WRITTEN. 22-03-1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-------------------------------------------------------------------
000900*    PRICE-EVALUATOR
001000*-------------------------------------------------------------------
001100*    CALLED SUBPROGRAM - FOR ONE PRODUCT NAME, FINDS THE CHEAPEST
001200*    CURRENT STORE OFFER.  LOADS THE PRODUCT MASTER AND THE CURRENTLY
001300*    ACTIVE PART OF THE DISCOUNT MASTER INTO CORE (THE FILES ARE
001400*    SEQUENTIAL, SO THERE IS NO KEYED READ - A TABLE SCAN STANDS IN
001500*    FOR IT), THEN FOR EACH STORE CARRYING THE PRODUCT PICKS ITS MOST
001600*    RECENT PRICE-LIST ROW, PRICES IT WITH WHATEVER ACTIVE DISCOUNT
001700*    MATCHES THE PRODUCT-ID AND STORE, AND KEEPS THE LOWEST-PRICED
001800*    STORE.  THIS IS THE SAME "PICK THE BEST CANDIDATE" SHAPE THE OLD
001900*    VOUCHER SELECTION SCREEN USED, JUST WITHOUT THE OPERATOR
002000*    CONFIRMATION STEP.
002100*-------------------------------------------------------------------
002200*    CHANGE LOG
002300*-------------------------------------------------------------------
002400*    89-03  R.C.  ORIGINAL PROGRAM - SELECT-VOUCHER-TO-PAY SCREEN,
002500*                 SELECT/CLEAR FOR PAYMENT.
002600*    90-09  R.C.  TICKET AP-063  ADDED THE "ALREADY PAID" GUARD.
002700*    94-02  D.S.  TICKET AP-091  STOPPED RE-PROMPTING FOR CONFIRMATION
002800*                 AFTER A CLEAR.
002900*    98-12  D.S.  TICKET AP-199  Y2K - VOUCHER-PAID-DATE WIDENED; NO
003000*                 CHANGE NEEDED IN THIS PROGRAM'S OWN LOGIC.
003100*    08-03  M.F.  TICKET PC-012  REWRITTEN FOR THE PRICE COMPARATOR
003200*                 BATCH - THIS IS NOW THE BEST-PRICE EVALUATION
003300*                 SUBPROGRAM, SCREEN LOGIC REMOVED ENTIRELY.
003400*    08-04  M.F.  TICKET PC-013  ADDED THE PRODUCT/DISCOUNT IN-CORE
003500*                 TABLES AND THE PER-STORE LATEST-ROW SCAN.
003600*    09-06  M.F.  TICKET PC-019  FIRST-STORE-SEEN WINS A TIE, MATCHING
003700*                 THE ANALYTICS PROGRAM'S TIE RULE.
003800*-------------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500 
004600     COPY "SLPRDM.CBL".
004700     COPY "SLDISC.CBL".
004800 
004900 DATA DIVISION.
005000 FILE SECTION.
005100 
005200     COPY "FDPRDM.CBL".
005300     COPY "FDDISC.CBL".
005400 
005500 WORKING-STORAGE SECTION.
005600 
005700 01  WS-PRODUCT-FILE-STATUS        PIC X(2).
005800 01  WS-DISCOUNT-FILE-STATUS       PIC X(2).
005900 
006000     COPY "wsptab.cbl".
006100     COPY "wsdtab.cbl".
006200     COPY "wsprice.cbl".
006300 
006400 01  W-PE-SWITCHES.
006500     05  W-PE-END-OF-FILE          PIC X.
006600         88  PE-END-OF-FILE        VALUE "Y".
006700     05  W-PE-OFFER-FOUND          PIC X.
006800         88  PE-OFFER-FOUND        VALUE "Y".
006900     05  W-PE-DISCOUNT-FOUND       PIC X.
007000         88  PE-DISCOUNT-FOUND     VALUE "Y".
007100     05  FILLER                    PIC X(7).
007200 
007300 01  FILLER REDEFINES W-PE-SWITCHES.
007400     05  W-PE-SWITCHES-X           PIC X(10).
007500 
007600 01  W-PE-COMPARE-NAMES.
007700     05  W-PE-WANTED-NAME          PIC X(30).
007800     05  W-PE-ROW-NAME             PIC X(30).
007900 
008000 01  FILLER REDEFINES W-PE-COMPARE-NAMES.
008100     05  W-PE-COMPARE-NAMES-X      PIC X(60).
008200 
008300 01  W-PE-COMPARE-STORES.
008400     05  W-PE-ROW-STORE            PIC X(15).
008500     05  W-PE-SEEN-STORE           PIC X(15).
008600     05  W-PE-DISC-STORE           PIC X(15).
008700 
008800 01  FILLER REDEFINES W-PE-COMPARE-STORES.
008900     05  W-PE-COMPARE-STORES-X     PIC X(45).
009000 
009100 01  W-PE-STORE-TABLE.
009200     05  W-PE-STORE-ROW OCCURS 200 TIMES
009300                 INDEXED BY W-PE-STORE-IX.
009400         10  PES-STORE-NAME        PIC X(15).
009500         10  PES-BEST-SUB          PIC 9(4) COMP.
009600         10  PES-BEST-DATE         PIC 9(8).
009700 
009800 77  W-PE-STORE-COUNT               PIC 9(4) COMP VALUE ZERO.
009900 77  W-PT-ROW-SUB                   PIC 9(4) COMP.
010000 77  W-DT-ROW-SUB                   PIC 9(4) COMP.
010100 77  W-PE-SUB                       PIC 9(4) COMP.
010200 77  W-PE-STORE-TABLE-SUB           PIC 9(4) COMP.
010300 77  W-PE-DISCOUNT-SUB              PIC 9(4) COMP.
010400 
010500 01  W-PE-BEST-OFFER.
010600     COPY "wsoffer.cbl".
010700 
010800 LINKAGE SECTION.
010900 
011000 01  LK-PE-PRODUCT-NAME             PIC X(30).
011100 01  LK-PE-PROCESSING-DATE          PIC 9(8).
011200 01  LK-PE-OFFER-FOUND-FLAG         PIC X.
011300     88  LK-PE-OFFER-WAS-FOUND      VALUE "Y".
011400 01  LK-PE-OFFER-AREA.
011500     COPY "wsoffer.cbl".
011600 
011700 PROCEDURE DIVISION USING LK-PE-PRODUCT-NAME
011800                          LK-PE-PROCESSING-DATE
011900                          LK-PE-OFFER-FOUND-FLAG
012000                          LK-PE-OFFER-AREA.
012100 
012200 0100-FIND-BEST-PRICE.
012300 
012400     MOVE "N" TO LK-PE-OFFER-FOUND-FLAG.
012500     MOVE ZERO TO W-PE-STORE-COUNT.
012600 
012700     PERFORM 0200-LOAD-PRODUCT-TABLE THRU 0200-EXIT.
012800     PERFORM 0300-LOAD-DISCOUNT-TABLE THRU 0300-EXIT.
012900     PERFORM 0400-BUILD-STORE-BEST-LIST THRU 0400-EXIT.
013000     PERFORM 0500-EVALUATE-EACH-STORE THRU 0500-EXIT.
013100 
013200     IF PE-OFFER-FOUND
013300        MOVE "Y" TO LK-PE-OFFER-FOUND-FLAG
013400        MOVE W-PE-BEST-OFFER TO LK-PE-OFFER-AREA.
013500 
013600     EXIT PROGRAM.
013700     STOP RUN.
013800 
013900 0200-LOAD-PRODUCT-TABLE.
014000 
014100     MOVE ZERO TO PT-ROW-COUNT.
014200     MOVE "N" TO W-PE-END-OF-FILE.
014300 
014400     OPEN INPUT PRODUCT-FILE.
014500     PERFORM 0210-READ-PRODUCT-RECORD THRU 0210-EXIT.
014600 
014700     PERFORM 0220-STORE-ONE-PRODUCT-ROW THRU 0220-EXIT
014800         UNTIL PE-END-OF-FILE
014900         OR PT-ROW-COUNT NOT < PT-MAX-ROWS.
015000 
015100     CLOSE PRODUCT-FILE.
015200 
015300 0200-EXIT.
015400     EXIT.
015500 
015600 0210-READ-PRODUCT-RECORD.
015700 
015800     READ PRODUCT-FILE
015900         AT END
016000             MOVE "Y" TO W-PE-END-OF-FILE.
016100 
016200 0210-EXIT.
016300     EXIT.
016400 
016500 0220-STORE-ONE-PRODUCT-ROW.
016600 
016700     ADD 1 TO PT-ROW-COUNT.
016800     MOVE PM-PRODUCT-ID       TO PT-PRODUCT-ID(PT-ROW-COUNT).
016900     MOVE PM-NAME             TO PT-NAME(PT-ROW-COUNT).
017000     MOVE PM-CATEGORY         TO PT-CATEGORY(PT-ROW-COUNT).
017100     MOVE PM-BRAND            TO PT-BRAND(PT-ROW-COUNT).
017200     MOVE PM-PACKAGE-QUANTITY TO PT-PACKAGE-QUANTITY(PT-ROW-COUNT).
017300     MOVE PM-PACKAGE-UNIT     TO PT-PACKAGE-UNIT(PT-ROW-COUNT).
017400     MOVE PM-PRICE            TO PT-PRICE(PT-ROW-COUNT).
017500     MOVE PM-CURRENCY         TO PT-CURRENCY(PT-ROW-COUNT).
017600     MOVE PM-STORE-NAME       TO PT-STORE-NAME(PT-ROW-COUNT).
017700     MOVE PM-DATE-ADDED       TO PT-DATE-ADDED(PT-ROW-COUNT).
017800 
017900     PERFORM 0210-READ-PRODUCT-RECORD THRU 0210-EXIT.
018000 
018100 0220-EXIT.
018200     EXIT.
018300 
018400 0300-LOAD-DISCOUNT-TABLE.
018500 
018600     MOVE ZERO TO DT-ROW-COUNT.
018700     MOVE "N" TO W-PE-END-OF-FILE.
018800 
018900     OPEN INPUT DISCOUNT-FILE.
019000     PERFORM 0310-READ-DISCOUNT-RECORD THRU 0310-EXIT.
019100 
019200     PERFORM 0320-CONSIDER-ONE-DISCOUNT THRU 0320-EXIT
019300         UNTIL PE-END-OF-FILE.
019400 
019500     CLOSE DISCOUNT-FILE.
019600 
019700 0300-EXIT.
019800     EXIT.
019900 
020000 0310-READ-DISCOUNT-RECORD.
020100 
020200     READ DISCOUNT-FILE
020300         AT END
020400             MOVE "Y" TO W-PE-END-OF-FILE.
020500 
020600 0310-EXIT.
020700     EXIT.
020800 
020900 0320-CONSIDER-ONE-DISCOUNT.
021000 
021100*    ONLY A DISCOUNT ACTIVE ON THE PROCESSING DATE IS KEPT IN CORE -
021200*    EXPIRED AND NOT-YET-STARTED DISCOUNTS NEVER PRICE ANYTHING ON
021300*    THIS RUN, SO THERE IS NO POINT CARRYING THEM IN THE TABLE.
021400     IF DM-DATE-FROM NOT > LK-PE-PROCESSING-DATE
021500        AND DM-DATE-TO NOT < LK-PE-PROCESSING-DATE
021600        AND DT-ROW-COUNT < DT-MAX-ROWS
021700           ADD 1 TO DT-ROW-COUNT
021800           MOVE DM-PRODUCT-ID    TO DT-PRODUCT-ID(DT-ROW-COUNT)
021900           MOVE DM-NAME          TO DT-NAME(DT-ROW-COUNT)
022000           MOVE DM-BRAND         TO DT-BRAND(DT-ROW-COUNT)
022100           MOVE DM-PACKAGE-QUANTITY
022200                                 TO DT-PACKAGE-QUANTITY(DT-ROW-COUNT)
022300           MOVE DM-PACKAGE-UNIT  TO DT-PACKAGE-UNIT(DT-ROW-COUNT)
022400           MOVE DM-CATEGORY      TO DT-CATEGORY(DT-ROW-COUNT)
022500           MOVE DM-DATE-FROM     TO DT-DATE-FROM(DT-ROW-COUNT)
022600           MOVE DM-DATE-TO       TO DT-DATE-TO(DT-ROW-COUNT)
022700           MOVE DM-PERCENTAGE    TO DT-PERCENTAGE(DT-ROW-COUNT)
022800           MOVE DM-STORE-NAME    TO DT-STORE-NAME(DT-ROW-COUNT)
022900           MOVE DM-DATE-ADDED    TO DT-DATE-ADDED(DT-ROW-COUNT)
023000     END-IF.
023100 
023200     PERFORM 0310-READ-DISCOUNT-RECORD THRU 0310-EXIT.
023300 
023400 0320-EXIT.
023500     EXIT.
023600 
023700 0400-BUILD-STORE-BEST-LIST.
023800 
023900     MOVE LK-PE-PRODUCT-NAME TO W-PE-WANTED-NAME.
024000     INSPECT W-PE-WANTED-NAME CONVERTING
024100         "abcdefghijklmnopqrstuvwxyz" TO
024200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024300 
024400     MOVE ZERO TO W-PT-ROW-SUB.
024500 
024600     PERFORM 0410-CHECK-ONE-PRODUCT-ROW THRU 0410-EXIT
024700         VARYING W-PT-ROW-SUB FROM 1 BY 1
024800         UNTIL W-PT-ROW-SUB > PT-ROW-COUNT.
024900 
025000 0400-EXIT.
025100     EXIT.
025200 
025300 0410-CHECK-ONE-PRODUCT-ROW.
025400 
025500     MOVE PT-NAME(W-PT-ROW-SUB) TO W-PE-ROW-NAME.
025600     INSPECT W-PE-ROW-NAME CONVERTING
025700         "abcdefghijklmnopqrstuvwxyz" TO
025800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025900 
026000     IF W-PE-ROW-NAME = W-PE-WANTED-NAME
026100        PERFORM 0420-REMEMBER-STORE-ROW THRU 0420-EXIT.
026200 
026300 0410-EXIT.
026400     EXIT.
026500 
026600 0420-REMEMBER-STORE-ROW.
026700 
026800     MOVE PT-STORE-NAME(W-PT-ROW-SUB) TO W-PE-ROW-STORE.
026900     MOVE ZERO TO W-PE-STORE-TABLE-SUB.
027000     MOVE ZERO TO W-PE-SUB.
027100 
027200     PERFORM 0430-SEARCH-STORE-TABLE THRU 0430-EXIT
027300         VARYING W-PE-SUB FROM 1 BY 1
027400         UNTIL W-PE-SUB > W-PE-STORE-COUNT
027500         OR W-PE-STORE-TABLE-SUB NOT = ZERO.
027600 
027700     IF W-PE-STORE-TABLE-SUB = ZERO
027800        IF W-PE-STORE-COUNT < 200
027900           ADD 1 TO W-PE-STORE-COUNT
028000           MOVE PT-STORE-NAME(W-PT-ROW-SUB)
028100                               TO PES-STORE-NAME(W-PE-STORE-COUNT)
028200           MOVE W-PT-ROW-SUB   TO PES-BEST-SUB(W-PE-STORE-COUNT)
028300           MOVE PT-DATE-ADDED(W-PT-ROW-SUB)
028400                               TO PES-BEST-DATE(W-PE-STORE-COUNT)
028500        END-IF
028600     ELSE
028700        IF PT-DATE-ADDED(W-PT-ROW-SUB)
028800                           > PES-BEST-DATE(W-PE-STORE-TABLE-SUB)
028900           MOVE W-PT-ROW-SUB   TO PES-BEST-SUB(W-PE-STORE-TABLE-SUB)
029000           MOVE PT-DATE-ADDED(W-PT-ROW-SUB)
029100                               TO PES-BEST-DATE(W-PE-STORE-TABLE-SUB)
029200        END-IF
029300     END-IF.
029400 
029500 0420-EXIT.
029600     EXIT.
029700 
029800 0430-SEARCH-STORE-TABLE.
029900 
030000     MOVE PES-STORE-NAME(W-PE-SUB) TO W-PE-SEEN-STORE.
030100 
030200     IF W-PE-SEEN-STORE = W-PE-ROW-STORE
030300        MOVE W-PE-SUB TO W-PE-STORE-TABLE-SUB.
030400 
030500 0430-EXIT.
030600     EXIT.
030700 
030800 0500-EVALUATE-EACH-STORE.
030900 
031000     MOVE "N" TO W-PE-OFFER-FOUND.
031100     MOVE ZERO TO W-PE-SUB.
031200 
031300     PERFORM 0510-EVALUATE-ONE-STORE THRU 0510-EXIT
031400         VARYING W-PE-SUB FROM 1 BY 1
031500         UNTIL W-PE-SUB > W-PE-STORE-COUNT.
031600 
031700 0500-EXIT.
031800     EXIT.
031900 
032000 0510-EVALUATE-ONE-STORE.
032100 
032200     MOVE PES-BEST-SUB(W-PE-SUB) TO W-PT-ROW-SUB.
032300 
032400     PERFORM 0600-FIND-ACTIVE-DISCOUNT THRU 0600-EXIT.
032500 
032600     MOVE PT-PRICE(W-PT-ROW-SUB)            TO PRU-ORIGINAL-PRICE.
032700     MOVE PT-CURRENCY(W-PT-ROW-SUB)          TO PRU-CURRENCY.
032800     MOVE PT-PACKAGE-QUANTITY(W-PT-ROW-SUB)  TO PRU-PACKAGE-QUANTITY.
032900     MOVE PT-PACKAGE-UNIT(W-PT-ROW-SUB)      TO PRU-PACKAGE-UNIT.
033000 
033100     IF PE-DISCOUNT-FOUND
033200        MOVE DT-PERCENTAGE(W-PE-DISCOUNT-SUB) TO PRU-DISCOUNT-PCT
033300     ELSE
033400        MOVE ZERO                             TO PRU-DISCOUNT-PCT.
033500 
033600     CALL "PRICE-UTILS" USING PRU-ORIGINAL-PRICE
033700                               PRU-CURRENCY
033800                               PRU-PACKAGE-QUANTITY
033900                               PRU-PACKAGE-UNIT
034000                               PRU-DISCOUNT-PCT
034100                               PRU-ORIGINAL-PRICE-RON
034200                               PRU-DISCOUNTED-PRICE-RON
034300                               PRU-PRICE-PER-UNIT-RON
034400                               PRU-BASE-UNIT
034500                               PRU-NORMALIZED-QUANTITY.
034600 
034700     IF NOT PE-OFFER-FOUND
034800        OR PRU-DISCOUNTED-PRICE-RON < OF-DISCOUNTED-PRICE
034900                                       OF W-PE-BEST-OFFER
035000        MOVE "Y" TO W-PE-OFFER-FOUND
035100        MOVE PT-NAME(W-PT-ROW-SUB)     TO OF-NAME OF W-PE-BEST-OFFER
035200        MOVE PT-BRAND(W-PT-ROW-SUB)    TO OF-BRAND OF W-PE-BEST-OFFER
035300        MOVE PT-PRODUCT-ID(W-PT-ROW-SUB)
035400                                       TO OF-PRODUCT-ID OF W-PE-BEST-OFFER
035500        MOVE PT-CATEGORY(W-PT-ROW-SUB) TO OF-CATEGORY OF W-PE-BEST-OFFER
035600        MOVE PT-STORE-NAME(W-PT-ROW-SUB)
035700                                       TO OF-STORE-NAME OF W-PE-BEST-OFFER
035800        MOVE PRU-ORIGINAL-PRICE-RON    TO OF-ORIGINAL-PRICE
035900                                          OF W-PE-BEST-OFFER
036000        MOVE PRU-DISCOUNT-PCT          TO OF-DISCOUNT-PCT
036100                                          OF W-PE-BEST-OFFER
036200        MOVE PRU-DISCOUNTED-PRICE-RON  TO OF-DISCOUNTED-PRICE
036300                                          OF W-PE-BEST-OFFER
036400        MOVE PRU-PRICE-PER-UNIT-RON    TO OF-PRICE-PER-UNIT
036500                                          OF W-PE-BEST-OFFER
036600        MOVE PRU-BASE-UNIT             TO OF-UNIT OF W-PE-BEST-OFFER.
036700 
036800 0510-EXIT.
036900     EXIT.
037000 
037100 0600-FIND-ACTIVE-DISCOUNT.
037200 
037300     MOVE "N" TO W-PE-DISCOUNT-FOUND.
037400     MOVE PT-STORE-NAME(W-PT-ROW-SUB) TO W-PE-DISC-STORE.
037500     INSPECT W-PE-DISC-STORE CONVERTING
037600         "abcdefghijklmnopqrstuvwxyz" TO
037700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037800 
037900     MOVE ZERO TO W-DT-ROW-SUB.
038000 
038100     PERFORM 0610-CHECK-ONE-DISCOUNT-ROW THRU 0610-EXIT
038200         VARYING W-DT-ROW-SUB FROM 1 BY 1
038300         UNTIL W-DT-ROW-SUB > DT-ROW-COUNT
038400         OR PE-DISCOUNT-FOUND.
038500 
038600 0600-EXIT.
038700     EXIT.
038800 
038900 0610-CHECK-ONE-DISCOUNT-ROW.
039000 
039100     IF DT-PRODUCT-ID(W-DT-ROW-SUB) NOT = PT-PRODUCT-ID(W-PT-ROW-SUB)
039200        GO TO 0610-EXIT.
039300 
039400     MOVE DT-STORE-NAME(W-DT-ROW-SUB) TO W-PE-SEEN-STORE.
039500     INSPECT W-PE-SEEN-STORE CONVERTING
039600         "abcdefghijklmnopqrstuvwxyz" TO
039700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039800 
039900     IF W-PE-SEEN-STORE = W-PE-DISC-STORE
040000        MOVE "Y" TO W-PE-DISCOUNT-FOUND
040100        MOVE W-DT-ROW-SUB TO W-PE-DISCOUNT-SUB.
040200 
040300 0610-EXIT.
040400     EXIT.
