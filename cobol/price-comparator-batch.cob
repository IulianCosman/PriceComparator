000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRICE-COMPARATOR-BATCH.
000300 AUTHOR. M FORTUNA.
000400 INSTALLATION. PRICE COMPARATOR BATCH - PRICING GROUP.
000500 DATE-WRITTEN. 02-04-1985.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-------------------------------------------------------------------
000900*    PRICE-COMPARATOR-BATCH
001000*-------------------------------------------------------------------
001100*    MAIN DRIVER - RUNS THE NIGHTLY PRICE-COMPARATOR CYCLE STEP BY
001200*    STEP.  THERE IS NO OPERATOR SCREEN HERE; THE WHOLE RUN IS ONE
001300*    STRAIGHT CHAIN OF CALLS TRIGGERED BY THE JOB SCHEDULER, EACH
001400*    STEP PASSING ITS RESULTS FORWARD THROUGH LINKAGE RATHER THAN
001500*    THROUGH AN INTERMEDIATE FILE WHERE THAT IS PRACTICAL.  IF ANY
001600*    STEP BLOWS UP THE JOB ABENDS AND THE OPERATOR RERUNS FROM THE
001700*    TOP - THERE IS NO CHECKPOINT/RESTART LOGIC IN THIS VERSION.
001800*-------------------------------------------------------------------
001900*    CHANGE LOG
002000*-------------------------------------------------------------------
002100*    85-04  M.F.  ORIGINAL PROGRAM - ACCOUNTS-PAYABLE-SYSTEM, THE
002200*                 OPERATOR MENU (CONTROL FILE / STATE CODE / VENDOR /
002300*                 VOUCHER PROCESSING).
002400*    89-01  R.C.  TICKET AP-050  ADDED THE "0 - EXIT" CONFIRMATION
002500*                 PROMPT SO A FAT-FINGERED ZERO DID NOT KILL THE
002600*                 SESSION WITHOUT WARNING.
002700*    93-06  R.C.  TICKET AP-080  MENU RE-ORDERED TO PUT VOUCHER
002800*                 PROCESSING LAST - IT WAS BY FAR THE MOST USED
002900*                 OPTION AND OPERATORS KEPT ACCEPTING IT BY ACCIDENT
003000*                 WHEN IT SAT AT THE TOP.
003100*    98-12  D.S.  TICKET AP-204  Y2K - NO DATE FIELDS ON THIS RECORD,
003200*                 REVIEWED AND CLOSED WITH NO CHANGE REQUIRED.
003300*    07-11  M.F.  TICKET PC-001  REWRITTEN FOR THE PRICE COMPARATOR
003400*                 BATCH - THE OPERATOR MENU IS GONE; THIS JOB RUNS
003500*                 UNATTENDED OUT OF THE OVERNIGHT SCHEDULE.  STEPS 1
003600*                 AND 2 (PARM READ, CSV IMPORTS) WIRED IN.
003700*    08-01  M.F.  TICKET PC-004  ADDED THE PRICE-HISTORY STEP.
003800*    08-05  M.F.  TICKET PC-014  ADDED THE PRICE-ALERT STEP.
003900*    08-09  M.F.  TICKET PC-018  DISCOUNT-ANALYTICS AND OPTIMIZE-
004000*                 BASKET WIRED IN; OFFER-REPORT IS NOW OPENED
004100*                 OUTPUT/EXTEND ACROSS BOTH OF THOSE STEPS IN THE
004200*                 SAME RUN.
004300*    09-06  M.F.  TICKET PC-019  PARM RECORD NOW CARRIES THE TOP-N
004400*                 LIMIT, PASSED THROUGH TO DISCOUNT-ANALYTICS.
004500*    09-08  D.S.  TICKET PC-024  PARM RECORD'S HISTORY FILTER FIELDS
004600*                 PASSED THROUGH TO PRICE-HISTORY.
004700*    10-02  M.F.  TICKET PC-026  IF THE PARM RECORD CANNOT BE READ,
004800*                 THE RUN IS ABANDONED BEFORE ANY STEP WRITES A
004900*                 FILE - NO PARTIAL OUTPUT ON A MISSING RUN DATE.
005000*-------------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800 
005900 01  W-PCB-PROCESSING-DATE          PIC 9(8).
006000 01  W-PCB-TOP-N-LIMIT              PIC 9(3).
006100 01  W-PCB-HISTORY-PRODUCT-NAME     PIC X(30).
006200 01  W-PCB-HISTORY-STORE-FILTER     PIC X(15).
006300 01  W-PCB-HISTORY-CATEGORY-FILTER  PIC X(20).
006400 01  W-PCB-HISTORY-BRAND-FILTER     PIC X(20).
006500 01  W-PCB-PARM-FOUND-FLAG          PIC X.
006600     88  PCB-PARM-WAS-FOUND         VALUE "Y".
006700 
006800 01  FILLER REDEFINES W-PCB-PROCESSING-DATE.
006900     05  W-PCB-PROCESSING-CCYY      PIC 9(4).
007000     05  W-PCB-PROCESSING-MM        PIC 9(2).
007100     05  W-PCB-PROCESSING-DD        PIC 9(2).
007200 
007300 01  W-PCB-IMPORT-COUNTS.
007400     05  W-PCB-PRODUCTS-READ        PIC 9(7) COMP.
007500     05  W-PCB-PRODUCTS-LOADED      PIC 9(7) COMP.
007600     05  W-PCB-DISCOUNTS-READ       PIC 9(7) COMP.
007700     05  W-PCB-DISCOUNTS-LOADED     PIC 9(7) COMP.
007800     05  W-PCB-DISCOUNTS-REJECTED   PIC 9(7) COMP.
007900 
008000 01  FILLER REDEFINES W-PCB-IMPORT-COUNTS.
008100     05  W-PCB-IMPORT-COUNTS-X      PIC X(35).
008200 
008300 01  W-PCB-RUN-BANNER.
008400     05  FILLER                     PIC X(10) VALUE SPACES.
008500     05  FILLER                     PIC X(40) VALUE
008600             "PRICE COMPARATOR BATCH - RUN ABANDONED".
008700 
008800 01  FILLER REDEFINES W-PCB-RUN-BANNER.
008900     05  W-PCB-RUN-BANNER-X         PIC X(50).
009000 
009100 PROCEDURE DIVISION.
009200 
009300 0100-RUN-THE-BATCH.
009400 
009500     CALL "READ-RUN-PARAM" USING W-PCB-PROCESSING-DATE
009600                                  W-PCB-TOP-N-LIMIT
009700                                  W-PCB-HISTORY-PRODUCT-NAME
009800                                  W-PCB-HISTORY-STORE-FILTER
009900                                  W-PCB-HISTORY-CATEGORY-FILTER
010000                                  W-PCB-HISTORY-BRAND-FILTER
010100                                  W-PCB-PARM-FOUND-FLAG.
010200 
010300     IF NOT PCB-PARM-WAS-FOUND
010400        DISPLAY W-PCB-RUN-BANNER
010500        DISPLAY "PARM-FILE COULD NOT BE READ - NO STEPS WERE RUN."
010600        GO TO 0100-EXIT.
010700 
010800     PERFORM 0200-IMPORT-THE-FEEDS THRU 0200-EXIT.
010900     PERFORM 0300-RUN-DISCOUNT-ANALYTICS THRU 0300-EXIT.
011000     PERFORM 0400-RUN-OPTIMIZE-BASKET THRU 0400-EXIT.
011100     PERFORM 0500-RUN-PRICE-HISTORY THRU 0500-EXIT.
011200     PERFORM 0600-RUN-PRICE-ALERT THRU 0600-EXIT.
011300 
011400 0100-EXIT.
011500     STOP RUN.
011600 
011700 0200-IMPORT-THE-FEEDS.
011800 
011900     MOVE ZERO TO W-PCB-PRODUCTS-READ.
012000     MOVE ZERO TO W-PCB-PRODUCTS-LOADED.
012100     MOVE ZERO TO W-PCB-DISCOUNTS-READ.
012200     MOVE ZERO TO W-PCB-DISCOUNTS-LOADED.
012300     MOVE ZERO TO W-PCB-DISCOUNTS-REJECTED.
012400 
012500     CALL "CSV-IMPORT-PRODUCT" USING W-PCB-PRODUCTS-READ
012600                                      W-PCB-PRODUCTS-LOADED.
012700 
012800     CALL "CSV-IMPORT-DISCOUNT" USING W-PCB-DISCOUNTS-READ
012900                                       W-PCB-DISCOUNTS-LOADED
013000                                       W-PCB-DISCOUNTS-REJECTED.
013100 
013200 0200-EXIT.
013300     EXIT.
013400 
013500 0300-RUN-DISCOUNT-ANALYTICS.
013600 
013700     CALL "DISCOUNT-ANALYTICS" USING W-PCB-PROCESSING-DATE
013800                                      W-PCB-TOP-N-LIMIT.
013900 
014000 0300-EXIT.
014100     EXIT.
014200 
014300 0400-RUN-OPTIMIZE-BASKET.
014400 
014500     CALL "OPTIMIZE-BASKET" USING W-PCB-PROCESSING-DATE.
014600 
014700 0400-EXIT.
014800     EXIT.
014900 
015000 0500-RUN-PRICE-HISTORY.
015100 
015200     CALL "PRICE-HISTORY" USING W-PCB-PROCESSING-DATE
015300                                 W-PCB-HISTORY-PRODUCT-NAME
015400                                 W-PCB-HISTORY-STORE-FILTER
015500                                 W-PCB-HISTORY-CATEGORY-FILTER
015600                                 W-PCB-HISTORY-BRAND-FILTER.
015700 
015800 0500-EXIT.
015900     EXIT.
016000 
016100 0600-RUN-PRICE-ALERT.
016200 
016300     CALL "PRICE-ALERT" USING W-PCB-PROCESSING-DATE.
016400 
016500 0600-EXIT.
016600     EXIT.
