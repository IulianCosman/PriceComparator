000100*-------------------------------------------------------------------------
000200*    FDALRO.CBL  -  FD and record layout for the rewritten alert file
000300*-------------------------------------------------------------------------
000400*    Same layout as FDALRT.CBL, carrying AO-NOTIFIED-FLAG forward as
000500*    updated by this run.
000600*-------------------------------------------------------------------------
000700*    08-05  M.F.  Ticket PC-014  First cut.
000800*-------------------------------------------------------------------------
000900 
001000 FD  ALERT-OUT-FILE
001100     LABEL RECORDS ARE STANDARD.
001200 
001300 01  ALERT-OUT-RECORD.
001400     05  AO-ALERT-ID               PIC 9(6).
001500     05  AO-PRODUCT-NAME           PIC X(30).
001600     05  AO-TARGET-PRICE            PIC S9(7)V99.
001700     05  AO-USER-EMAIL               PIC X(40).
001800     05  AO-NOTIFIED-FLAG             PIC X(1).
001900     05  AO-CREATED-AT                PIC 9(8).
002000     05  FILLER                       PIC X(2).
