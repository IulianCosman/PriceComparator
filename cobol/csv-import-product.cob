000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CSV-IMPORT-PRODUCT.
000300 AUTHOR. M FORTUNA.
000400 INSTALLATION. PRICE COMPARATOR BATCH - PRICING GROUP.
000500 DATE-WRITTEN. 12-11-1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-------------------------------------------------------------------
000900*    CSV-IMPORT-PRODUCT
001000*-------------------------------------------------------------------
001100*    CALLED SUBPROGRAM - READS THE DAILY PRODUCT-STAGE-FILE FEED AND
001200*    APPENDS EVERY RECORD TO THE PRODUCT-FILE MASTER. THE STORE NAME
001300*    AND DATE-ADDED ARRIVE ALREADY CARRIED ON THE STAGE RECORD - THE
001400*    OLD ON-LINE IMPORT SCREEN PULLED THOSE TWO VALUES OUT OF THE
001500*    UPLOADED FILE NAME, BUT THIS BATCH FORM HAS NO FILE NAME TO
001600*    PARSE, SO THE FEED JOB STAMPS THEM ON EVERY LINE BEFORE WE SEE
001700*    IT.  NO EDITING IS DONE HERE - EVERY PRODUCT LINE THAT REACHES
001800*    THE FEED IS TAKEN AS GOOD.
001900*-------------------------------------------------------------------
002000*    CHANGE LOG
002100*-------------------------------------------------------------------
002200*    87-11  M.F.  ORIGINAL PROGRAM - DISPLAY-VENDOR-BY-NUMBER SCREEN
002300*                 LISTING, PAGED DISPLAY OF THE VENDOR FILE.
002400*    89-01  M.F.  TICKET AP-058  ADDED THE STATE-NAME LOOK-UP ON THE
002500*                 SECOND DETAIL LINE.
002600*    92-05  R.C.  TICKET AP-083  WIDENED VENDOR-NAME FROM 24 TO 30.
002700*    96-08  D.S.  TICKET AP-126  STOPPED PAGING ON A BLANK VENDOR
002800*                 ADDRESS LINE 2.
002900*    98-11  D.S.  TICKET AP-198  Y2K - NO DATE FIELDS DISPLAYED HERE,
003000*                 REVIEWED AND CLOSED WITH NO CHANGE REQUIRED.
003100*    07-11  M.F.  TICKET PC-001  REWRITTEN FOR THE PRICE COMPARATOR
003200*                 BATCH - SCREEN PAGING REMOVED, THIS IS NOW A STRAIGHT
003300*                 FEED-TO-MASTER APPEND CALLED ONCE PER PRODUCT FEED.
003400*    07-12  M.F.  TICKET PC-005  ADDED WS-PRODUCTS-READ AND
003500*                 WS-PRODUCTS-LOADED COUNTS RETURNED TO THE DRIVER.
003600*-------------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300 
004400     COPY "SLPSTG.CBL".
004500     COPY "SLPRDM.CBL".
004600 
004700 DATA DIVISION.
004800 FILE SECTION.
004900 
005000     COPY "FDPSTG.CBL".
005100     COPY "FDPRDM.CBL".
005200 
005300 WORKING-STORAGE SECTION.
005400 
005500 01  WS-PRODUCT-STAGE-FILE-STATUS      PIC X(2).
005600 01  WS-PRODUCT-FILE-STATUS            PIC X(2).
005700 
005800 01  W-CIP-SWITCHES.
005900     05  W-CIP-END-OF-FEED             PIC X.
006000         88  CIP-END-OF-FEED           VALUE "Y".
006100     05  FILLER                        PIC X(9).
006200 
006300 01  FILLER REDEFINES W-CIP-SWITCHES.
006400     05  W-CIP-SWITCHES-X              PIC X(10).
006500 
006600 01  W-CIP-COUNTS.
006700     05  W-CIP-ROWS-READ               PIC 9(7) COMP VALUE ZERO.
006800     05  W-CIP-ROWS-LOADED             PIC 9(7) COMP VALUE ZERO.
006900 
007000 01  FILLER REDEFINES W-CIP-COUNTS.
007100     05  W-CIP-ROWS-READ-X             PIC X(4).
007200     05  W-CIP-ROWS-LOADED-X           PIC X(4).
007300 
007400 01  W-CIP-LAST-KEY.
007500     05  W-CIP-LAST-PRODUCT-ID         PIC X(10).
007600     05  W-CIP-LAST-STORE-NAME         PIC X(15).
007700     05  FILLER                        PIC X(5).
007800 
007900 01  FILLER REDEFINES W-CIP-LAST-KEY.
008000     05  W-CIP-LAST-KEY-X              PIC X(30).
008100 
008200 LINKAGE SECTION.
008300 
008400 01  LK-PRODUCTS-READ                  PIC 9(7).
008500 01  LK-PRODUCTS-LOADED                PIC 9(7).
008600 
008700 PROCEDURE DIVISION USING LK-PRODUCTS-READ
008800                          LK-PRODUCTS-LOADED.
008900 
009000 0100-IMPORT-PRODUCT-FEED.
009100 
009200     MOVE "N" TO W-CIP-END-OF-FEED.
009300     MOVE ZERO TO W-CIP-ROWS-READ.
009400     MOVE ZERO TO W-CIP-ROWS-LOADED.
009500 
009600     OPEN INPUT  PRODUCT-STAGE-FILE.
009700     OPEN EXTEND PRODUCT-FILE.
009800 
009900     PERFORM 0200-READ-STAGE-RECORD THRU 0200-EXIT.
010000 
010100     PERFORM 0300-APPEND-ONE-RECORD THRU 0300-EXIT
010200         UNTIL CIP-END-OF-FEED.
010300 
010400     CLOSE PRODUCT-STAGE-FILE.
010500     CLOSE PRODUCT-FILE.
010600 
010700     MOVE W-CIP-ROWS-READ   TO LK-PRODUCTS-READ.
010800     MOVE W-CIP-ROWS-LOADED TO LK-PRODUCTS-LOADED.
010900 
011000     EXIT PROGRAM.
011100     STOP RUN.
011200 
011300 0200-READ-STAGE-RECORD.
011400 
011500     READ PRODUCT-STAGE-FILE
011600         AT END
011700             MOVE "Y" TO W-CIP-END-OF-FEED.
011800 
011900 0200-EXIT.
012000     EXIT.
012100 
012200 0300-APPEND-ONE-RECORD.
012300 
012400     ADD 1 TO W-CIP-ROWS-READ.
012500 
012600     MOVE SPACES              TO PRODUCT-MASTER-RECORD.
012700     MOVE PS-PRODUCT-ID      TO PM-PRODUCT-ID.
012800     MOVE PS-NAME            TO PM-NAME.
012900     MOVE PS-CATEGORY        TO PM-CATEGORY.
013000     MOVE PS-BRAND           TO PM-BRAND.
013100     MOVE PS-PACKAGE-QUANTITY TO PM-PACKAGE-QUANTITY.
013200     MOVE PS-PACKAGE-UNIT    TO PM-PACKAGE-UNIT.
013300     MOVE PS-PRICE           TO PM-PRICE.
013400     MOVE PS-CURRENCY        TO PM-CURRENCY.
013500     MOVE PS-STORE-NAME      TO PM-STORE-NAME.
013600     MOVE PS-DATE-ADDED      TO PM-DATE-ADDED.
013700 
013800     WRITE PRODUCT-MASTER-RECORD.
013900 
014000     ADD 1 TO W-CIP-ROWS-LOADED.
014100 
014200     PERFORM 0200-READ-STAGE-RECORD THRU 0200-EXIT.
014300 
014400 0300-EXIT.
014500     EXIT.
