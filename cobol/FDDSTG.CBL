000100*-------------------------------------------------------------------------
000200*    FDDSTG.CBL  -  FD and record layout for the daily discount feed
000300*-------------------------------------------------------------------------
000400*    Same shape as FDDISC.CBL. Unlike the product feed, a discount
000500*    line coming off the feed can be short - a row missing its
000600*    trailing fields reads in here as spaces/zeros in the fields that
000700*    were never punched, and CSV-IMPORT-DISCOUNT rejects it rather
000800*    than add it to the master.
000900*-------------------------------------------------------------------------
001000*    07-11  M.F.  Ticket PC-001  First cut.
001100*-------------------------------------------------------------------------
001200 
001300 FD  DISCOUNT-STAGE-FILE
001400     LABEL RECORDS ARE STANDARD.
001500 
001600 01  DISCOUNT-STAGE-RECORD.
001700     05  DS-PRODUCT-ID             PIC X(10).
001800     05  DS-NAME                   PIC X(30).
001900     05  DS-BRAND                   PIC X(20).
002000     05  DS-PACKAGE-QUANTITY        PIC 9(5)V999.
002100     05  DS-PACKAGE-UNIT             PIC X(4).
002200     05  DS-CATEGORY                 PIC X(20).
002300     05  DS-DATE-FROM                PIC 9(8).
002400     05  DS-DATE-TO                  PIC 9(8).
002500     05  DS-PERCENTAGE                PIC 9(3).
002600     05  DS-STORE-NAME                 PIC X(15).
002700     05  DS-DATE-ADDED                 PIC 9(8).
002800     05  FILLER                        PIC X(2).
