000100*-------------------------------------------------------------------------
000200*    FDPSTG.CBL  -  FD and record layout for the daily price-list feed
000300*-------------------------------------------------------------------------
000400*    Same 137-byte shape as FDPRDM.CBL - CSV-IMPORT-PRODUCT reads one
000500*    of these per store feed and appends a PRODUCT-MASTER-RECORD for
000600*    every line read; there is no edit on this side, every line that
000700*    arrives on the feed is a valid product row by the time it gets
000800*    here.
000900*-------------------------------------------------------------------------
001000*    07-11  M.F.  Ticket PC-001  First cut.
001100*-------------------------------------------------------------------------
001200 
001300 FD  PRODUCT-STAGE-FILE
001400     LABEL RECORDS ARE STANDARD.
001500 
001600 01  PRODUCT-STAGE-RECORD.
001700     05  PS-PRODUCT-ID             PIC X(10).
001800     05  PS-NAME                   PIC X(30).
001900     05  PS-CATEGORY                PIC X(20).
002000     05  PS-BRAND                   PIC X(20).
002100     05  PS-PACKAGE-QUANTITY        PIC 9(5)V999.
002200     05  PS-PACKAGE-UNIT             PIC X(4).
002300     05  PS-PRICE                    PIC S9(7)V99.
002400     05  PS-CURRENCY                 PIC X(3).
002500     05  PS-STORE-NAME                PIC X(15).
002600     05  PS-DATE-ADDED                PIC 9(8).
002700     05  FILLER                       PIC X(10).
