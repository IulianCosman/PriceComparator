000100*-------------------------------------------------------------------------
000200*    wsdtab.cbl
000300*-------------------------------------------------------------------------
000400*    WORKING-STORAGE table holding the discount master in core - same
000500*    reasoning as wsptab.cbl.
000600*-------------------------------------------------------------------------
000700*    08-02  M.F.  Ticket PC-011  First cut, 1000-row table.
000800*    09-06  M.F.  Ticket PC-019  Raised DT-MAX-ROWS to 2000.
000900*-------------------------------------------------------------------------
001000 
001100 01  DISCOUNT-TABLE.
001200     05  DT-ROW-COUNT              PIC 9(4) COMP.
001300     05  DT-ROW OCCURS 2000 TIMES
001400                 INDEXED BY DT-IX.
001500         10  DT-PRODUCT-ID         PIC X(10).
001600         10  DT-NAME               PIC X(30).
001700         10  DT-BRAND              PIC X(20).
001800         10  DT-PACKAGE-QUANTITY   PIC 9(5)V999.
001900         10  DT-PACKAGE-UNIT       PIC X(4).
002000         10  DT-CATEGORY           PIC X(20).
002100         10  DT-DATE-FROM          PIC 9(8).
002200         10  DT-DATE-TO            PIC 9(8).
002300         10  DT-PERCENTAGE         PIC 9(3).
002400         10  DT-STORE-NAME         PIC X(15).
002500         10  DT-DATE-ADDED         PIC 9(8).
002600         10  FILLER REDEFINES DT-DATE-ADDED.
002700             15  DT-DATE-ADDED-CCYY  PIC 9(4).
002800             15  DT-DATE-ADDED-MMDD  PIC 9(4).
002900 
003000 77  DT-MAX-ROWS                  PIC 9(4) COMP VALUE 2000.
003100 77  W-DT-SUB                     PIC 9(4) COMP.
