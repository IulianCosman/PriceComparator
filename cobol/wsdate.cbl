000100*-------------------------------------------------------------------------
000200*    wsdate.cbl
000300*-------------------------------------------------------------------------
000400*    WORKING-STORAGE shared by the pricing-batch date routines.
000500*    Originally written for the screen date-prompt subprogram; the
000600*    CCYYMMDD / leap-year arithmetic below was kept and widened to
000700*    serve the batch's "processing date", "yesterday" and "is-new"
000800*    tests used across the discount and history processing.
000900*-------------------------------------------------------------------------
001000*    96-03  R.C.  Ticket AP-114  Added GDTV-LEAP-YEAR fields for the
001100*                 fiscal-year-end date edits.
001200*    99-01  R.C.  Ticket AP-206  Y2K - widened all date fields to
001300*                 CCYYMMDD (4-digit year); removed the 2-digit year
001400*                 table that used to live here.
001500*    07-11  M.F.  Ticket PC-002  Repurposed this copybook for the price
001600*                 comparator batch: added GDTV-DAY-BEFORE entry point
001700*                 and the RUN-DATE / RESULT-DATE holding areas used by
001800*                 the discount "new" test and by the price-history
001900*                 open segment.
002000*-------------------------------------------------------------------------
002100 
002200 01  GDTV-DATE-MM-DD-CCYY          PIC 9(8).
002300 01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
002400     05  GDTV-DATE-CCYY            PIC 9(4).
002500     05  GDTV-DATE-MM              PIC 99.
002600         88  GDTV-MONTH-VALID      VALUE 1 THROUGH 12.
002700     05  GDTV-DATE-DD              PIC 99.
002800 
002900 01  GDTV-MATRIX.
003000     02  GDTV-TABLE-MONTH OCCURS 12 TIMES.
003100         05  GDTV-TABLE-MONTH-NUMBER  PIC 99.
003200         05  GDTV-TABLE-MONTH-DAYS    PIC 99.
003300 
003400*   ---------- Values received from the calling program
003500 77  GDTV-FUNCTION-CODE            PIC X(1).
003600     88  GDTV-DAY-BEFORE           VALUE "B".
003700     88  GDTV-IS-LEAP-YEAR         VALUE "L".
003800 77  GDTV-RUN-DATE                 PIC 9(8).
003900 
004000*   ---------- Value returned to the calling program
004100 77  GDTV-RESULT-DATE              PIC 9(8).
004200 77  GDTV-LEAP-YEAR-REMAINDER      PIC 9(3) COMP.
004300 77  GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9(4) COMP.
004400 77  W-GDTV-VALID-DATE-INFORMED    PIC X.
004500     88  GDTV-VALID-DATE-INFORMED  VALUE "Y".
