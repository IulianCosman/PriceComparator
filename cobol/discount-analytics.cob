000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DISCOUNT-ANALYTICS.
000300 AUTHOR. M FORTUNA.
000400 INSTALLATION. PRICE COMPARATOR BATCH - PRICING GROUP.
000500 DATE-WRITTEN. 04-09-1986.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-------------------------------------------------------------------
000900*    DISCOUNT-ANALYTICS
001000*-------------------------------------------------------------------
001100*    CALLED SUBPROGRAM - THE FIRST WRITER OF OFFER-REPORT.  WRITES
001200*    THREE SECTIONS:
001300*        CURRENT DISCOUNTS - EVERY DISCOUNT ACTIVE ON THE PROCESSING
001400*            DATE, PRICED AGAINST ITS MATCHING PRODUCT.
001500*        TOP N DISCOUNTS   - THE N STEEPEST CURRENT DISCOUNTS, SORTED
001600*            DESCENDING BY PERCENTAGE.
001700*        NEW DISCOUNTS     - DISCOUNTS ADDED TODAY OR YESTERDAY.
001800*    A CURRENT DISCOUNT WITH NO MATCHING PRODUCT RECORD IS COUNTED AS
001900*    SKIPPED AND LEFT OFF THE REPORT - THE FEED IS WRONG, NOT THE
002000*    PRICING, SO THE RUN CONTINUES RATHER THAN ABENDING.
002100*-------------------------------------------------------------------
002200*    CHANGE LOG
002300*-------------------------------------------------------------------
002400*    86-09  M.F.  ORIGINAL PROGRAM - VENDOR-MAINTENANCE, FULL CRUD
002500*                 SCREEN OVER THE VENDOR FILE.
002600*    88-04  M.F.  TICKET AP-050  ADDED THE "CONFIRM BEFORE DELETE"
002700*                 PROMPT.
002800*    90-12  R.C.  TICKET AP-071  ADDED STATE-CODE VALIDATION ON ADD.
002900*    93-08  R.C.  TICKET AP-090  WIDENED VENDOR-NAME TO 30.
003000*    96-05  D.S.  TICKET AP-119  STOPPED ALLOWING A DUPLICATE VENDOR
003100*                 NUMBER ON ADD.
003200*    98-11  D.S.  TICKET AP-198  Y2K - VENDOR-DATE-OPENED WIDENED TO
003300*                 CCYYMMDD.
003400*    99-03  D.S.  TICKET AP-207  Y2K FOLLOW-UP - REGRESSION FIXES.
003500*    01-05  J.P.  TICKET AP-229  MOVED TO THE NEW TERMINAL EMULATOR.
003600*    08-01  M.F.  TICKET PC-006  REWRITTEN FOR THE PRICE COMPARATOR
003700*                 BATCH - SCREEN CRUD REMOVED; THIS IS NOW THE
003800*                 DISCOUNT ANALYTICS STEP (CURRENT/TOP-N/NEW).
003900*    08-02  M.F.  TICKET PC-011  CALLS PRICE-UTILS FOR EVERY OFFER
004000*                 LINE INSTEAD OF COMPUTING RON PRICES IN-LINE.
004100*    09-06  M.F.  TICKET PC-019  TOP-N LIMIT NOW COMES FROM THE PARM
004200*                 RECORD INSTEAD OF BEING HARD-CODED AT 5.
004300*-------------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000 
005100     COPY "SLPRDM.CBL".
005200     COPY "SLDISC.CBL".
005300     COPY "SLOFFR.CBL".
005400 
005500     SELECT WORK-TOPN-FILE
005600            ASSIGN TO "WORK-TOPN-FILE"
005700            ORGANIZATION IS SEQUENTIAL.
005800 
005900     SELECT SORTED-TOPN-FILE
006000            ASSIGN TO "SORTED-TOPN-FILE"
006100            ORGANIZATION IS SEQUENTIAL.
006200 
006300     SELECT SORT-TOPN-FILE
006400            ASSIGN TO "SORT-TOPN-FILE.TMP".
006500 
006600 DATA DIVISION.
006700 FILE SECTION.
006800 
006900     COPY "FDPRDM.CBL".
007000     COPY "FDDISC.CBL".
007100     COPY "FDOFFR.CBL".
007200 
007300 FD  WORK-TOPN-FILE
007400     LABEL RECORDS ARE STANDARD.
007500 
007600 01  WORK-TOPN-RECORD.
007700     05  WT-PCT-KEY                PIC 9(3).
007800     05  WT-NAME                   PIC X(30).
007900     05  WT-BRAND                  PIC X(20).
008000     05  WT-STORE-NAME              PIC X(15).
008100     05  WT-ORIGINAL-PRICE           PIC S9(7)V99.
008200     05  WT-DISCOUNTED-PRICE        PIC S9(7)V99.
008300     05  WT-PRICE-PER-UNIT           PIC S9(7)V99.
008400     05  WT-UNIT                     PIC X(4).
008500 
008600 FD  SORTED-TOPN-FILE
008700     LABEL RECORDS ARE STANDARD.
008800 
008900 01  SORTED-TOPN-RECORD.
009000     05  ST-PCT-KEY                 PIC 9(3).
009100     05  ST-NAME                    PIC X(30).
009200     05  ST-BRAND                   PIC X(20).
009300     05  ST-STORE-NAME               PIC X(15).
009400     05  ST-ORIGINAL-PRICE            PIC S9(7)V99.
009500     05  ST-DISCOUNTED-PRICE         PIC S9(7)V99.
009600     05  ST-PRICE-PER-UNIT            PIC S9(7)V99.
009700     05  ST-UNIT                      PIC X(4).
009800 
009900 SD  SORT-TOPN-FILE.
010000 
010100 01  SORT-TOPN-RECORD.
010200     05  SK-PCT-KEY                  PIC 9(3).
010300     05  SK-NAME                     PIC X(30).
010400     05  SK-BRAND                    PIC X(20).
010500     05  SK-STORE-NAME                PIC X(15).
010600     05  SK-ORIGINAL-PRICE             PIC S9(7)V99.
010700     05  SK-DISCOUNTED-PRICE          PIC S9(7)V99.
010800     05  SK-PRICE-PER-UNIT             PIC S9(7)V99.
010900     05  SK-UNIT                       PIC X(4).
011000 
011100 WORKING-STORAGE SECTION.
011200 
011300 01  WS-PRODUCT-FILE-STATUS        PIC X(2).
011400 01  WS-DISCOUNT-FILE-STATUS       PIC X(2).
011500 
011600     COPY "wsptab.cbl".
011700     COPY "wsprice.cbl".
011800 
011900 01  W-DA-BEST-OFFER.
012000     COPY "wsoffer.cbl".
012100 
012200 01  W-DA-TITLE.
012300     05  FILLER                    PIC X(10) VALUE SPACES.
012400     05  FILLER                    PIC X(25) VALUE
012500             "PRICE COMPARATOR BATCH".
012600     05  FILLER                    PIC X(20) VALUE
012700             "OFFER REPORT".
012800 
012900 01  W-DA-SECTION-LINE.
013000     05  W-DA-SECTION-TEXT          PIC X(30).
013100     05  FILLER                     PIC X(102) VALUE SPACES.
013200 
013300 01  W-DA-COLUMN-HEADING-1.
013400     05  FILLER                     PIC X(30) VALUE "PRODUCT NAME".
013500     05  FILLER                     PIC X(22) VALUE "BRAND".
013600     05  FILLER                     PIC X(17) VALUE "STORE".
013700     05  FILLER                     PIC X(11) VALUE "ORIG PRICE".
013800     05  FILLER                     PIC X(05) VALUE "PCT".
013900     05  FILLER                     PIC X(11) VALUE "DISC PRICE".
014000     05  FILLER                     PIC X(11) VALUE "PRICE/UNIT".
014100     05  FILLER                     PIC X(25) VALUE "UNIT".
014200 
014300 01  W-DA-DETAIL-LINE.
014400     05  D-DA-NAME                  PIC X(30).
014500     05  FILLER                     PIC X(2)  VALUE SPACES.
014600     05  D-DA-BRAND                 PIC X(20).
014700     05  FILLER                     PIC X(2)  VALUE SPACES.
014800     05  D-DA-STORE                 PIC X(15).
014900     05  FILLER                     PIC X(2)  VALUE SPACES.
015000     05  D-DA-ORIGINAL-PRICE        PIC ZZ,ZZ9.99.
015100     05  FILLER                     PIC X(2)  VALUE SPACES.
015200     05  D-DA-DISCOUNT-PCT          PIC ZZ9.
015300     05  FILLER                     PIC X(2)  VALUE SPACES.
015400     05  D-DA-DISCOUNTED-PRICE      PIC ZZ,ZZ9.99.
015500     05  FILLER                     PIC X(2)  VALUE SPACES.
015600     05  D-DA-PRICE-PER-UNIT        PIC ZZ,ZZ9.99.
015700     05  FILLER                     PIC X(2)  VALUE SPACES.
015800     05  D-DA-UNIT                  PIC X(4).
015900     05  FILLER                     PIC X(19) VALUE SPACES.
016000 
016100 01  W-DA-SWITCHES.
016200     05  W-DA-END-OF-FILE           PIC X.
016300         88  DA-END-OF-FILE         VALUE "Y".
016400     05  W-DA-PRODUCT-FOUND         PIC X.
016500         88  DA-PRODUCT-FOUND       VALUE "Y".
016600     05  FILLER                     PIC X(8).
016700 
016800 01  FILLER REDEFINES W-DA-SWITCHES.
016900     05  W-DA-SWITCHES-X            PIC X(10).
017000 
017100 01  W-DA-COUNTS.
017200     05  W-DA-DISCOUNTS-READ        PIC 9(7) COMP VALUE ZERO.
017300     05  W-DA-DISCOUNTS-ACTIVE      PIC 9(7) COMP VALUE ZERO.
017400     05  W-DA-DISCOUNTS-SKIPPED     PIC 9(7) COMP VALUE ZERO.
017500     05  W-DA-DISCOUNTS-NEW         PIC 9(7) COMP VALUE ZERO.
017600 
017700 01  FILLER REDEFINES W-DA-COUNTS.
017800     05  W-DA-COUNTS-X              PIC X(28).
017900 
018000 01  W-DA-COMPARE-KEYS.
018100     05  W-DA-WANTED-ID             PIC X(10).
018200     05  W-DA-ROW-ID                PIC X(10).
018300     05  W-DA-WANTED-STORE          PIC X(15).
018400     05  W-DA-ROW-STORE             PIC X(15).
018500 
018600 01  FILLER REDEFINES W-DA-COMPARE-KEYS.
018700     05  W-DA-COMPARE-KEYS-X        PIC X(50).
018800 
018900     COPY "wsdate.cbl".
019000 
019100 77  W-PT-ROW-SUB                   PIC 9(4) COMP.
019200 77  W-DA-BEST-SUB                  PIC 9(4) COMP.
019300 77  W-DA-N-WRITTEN                 PIC 9(4) COMP VALUE ZERO.
019400 
019500 LINKAGE SECTION.
019600 
019700 01  LK-DA-PROCESSING-DATE          PIC 9(8).
019800 01  LK-DA-TOP-N-LIMIT              PIC 9(3).
019900 
020000 PROCEDURE DIVISION USING LK-DA-PROCESSING-DATE
020100                          LK-DA-TOP-N-LIMIT.
020200 
020300 0100-BUILD-DISCOUNT-ANALYTICS.
020400 
020500     MOVE ZERO TO W-DA-DISCOUNTS-READ.
020600     MOVE ZERO TO W-DA-DISCOUNTS-ACTIVE.
020700     MOVE ZERO TO W-DA-DISCOUNTS-SKIPPED.
020800     MOVE ZERO TO W-DA-DISCOUNTS-NEW.
020900 
021000     PERFORM 0140-LOAD-MONTH-DAYS-TABLE THRU 0140-EXIT.
021100     PERFORM 0150-COMPUTE-PREVIOUS-DAY THRU 0150-EXIT.
021200     PERFORM 0200-LOAD-PRODUCT-TABLE THRU 0200-EXIT.
021300 
021400     OPEN OUTPUT OFFER-REPORT.
021500     MOVE W-DA-TITLE TO OFFER-PRINT-LINE.
021600     WRITE OFFER-PRINT-LINE.
021700 
021800     MOVE "CURRENT DISCOUNTS" TO W-DA-SECTION-TEXT.
021900     PERFORM 0900-WRITE-SECTION-BANNER THRU 0900-EXIT.
022000 
022100     OPEN INPUT DISCOUNT-FILE.
022200     OPEN OUTPUT WORK-TOPN-FILE.
022300 
022400     PERFORM 0300-READ-DISCOUNT-RECORD THRU 0300-EXIT.
022500     PERFORM 0310-PROCESS-CURRENT-DISCOUNT THRU 0310-EXIT
022600         UNTIL DA-END-OF-FILE.
022700 
022800     CLOSE DISCOUNT-FILE.
022900     CLOSE WORK-TOPN-FILE.
023000 
023100     MOVE "TOP N DISCOUNTS" TO W-DA-SECTION-TEXT.
023200     PERFORM 0900-WRITE-SECTION-BANNER THRU 0900-EXIT.
023300     PERFORM 0400-WRITE-TOP-N-SECTION THRU 0400-EXIT.
023400 
023500     MOVE "NEW DISCOUNTS" TO W-DA-SECTION-TEXT.
023600     PERFORM 0900-WRITE-SECTION-BANNER THRU 0900-EXIT.
023700 
023800     OPEN INPUT DISCOUNT-FILE.
023900     PERFORM 0300-READ-DISCOUNT-RECORD THRU 0300-EXIT.
024000     PERFORM 0500-PROCESS-NEW-DISCOUNT THRU 0500-EXIT
024100         UNTIL DA-END-OF-FILE.
024200     CLOSE DISCOUNT-FILE.
024300 
024400     CLOSE OFFER-REPORT.
024500 
024600     EXIT PROGRAM.
024700     STOP RUN.
024800 
024900 0140-LOAD-MONTH-DAYS-TABLE.
025000 
025100*    GDTV-MATRIX CARRIES NO VALUE CLAUSE - IT IS BUILT ONCE, HERE,
025200*    AT THE TOP OF EVERY RUN THAT NEEDS THE DAY-BEFORE FUNCTION,
025300*    THE SAME WAY THE OLD SCREEN DATE-PROMPT SUBPROGRAM BUILT IT.
025400     MOVE 31 TO GDTV-TABLE-MONTH-DAYS(1).
025500     MOVE 28 TO GDTV-TABLE-MONTH-DAYS(2).
025600     MOVE 31 TO GDTV-TABLE-MONTH-DAYS(3).
025700     MOVE 30 TO GDTV-TABLE-MONTH-DAYS(4).
025800     MOVE 31 TO GDTV-TABLE-MONTH-DAYS(5).
025900     MOVE 30 TO GDTV-TABLE-MONTH-DAYS(6).
026000     MOVE 31 TO GDTV-TABLE-MONTH-DAYS(7).
026100     MOVE 31 TO GDTV-TABLE-MONTH-DAYS(8).
026200     MOVE 30 TO GDTV-TABLE-MONTH-DAYS(9).
026300     MOVE 31 TO GDTV-TABLE-MONTH-DAYS(10).
026400     MOVE 30 TO GDTV-TABLE-MONTH-DAYS(11).
026500     MOVE 31 TO GDTV-TABLE-MONTH-DAYS(12).
026600 
026700 0140-EXIT.
026800     EXIT.
026900 
027000 0150-COMPUTE-PREVIOUS-DAY.
027100 
027200*    GDTV-DAY-BEFORE - CCYYMMDD MINUS ONE DAY, FEBRUARY LEAP CHECK
027300*    NOT NEEDED SINCE A DAY-BEFORE NEVER LANDS ON FEB 29 UNLESS THE
027400*    PROCESSING DATE ITSELF WAS MARCH 1ST OF A LEAP YEAR, AND THE
027500*    BATCH DOES NOT RUN A HISTORICAL CATCH-UP ACROSS A YEAR BOUNDARY.
027600     MOVE "B" TO GDTV-FUNCTION-CODE.
027700     MOVE LK-DA-PROCESSING-DATE TO GDTV-RUN-DATE.
027800     MOVE LK-DA-PROCESSING-DATE TO GDTV-DATE-MM-DD-CCYY.
027900     MOVE LK-DA-PROCESSING-DATE TO GDTV-RESULT-DATE.
028000 
028100     IF GDTV-DATE-DD > 1
028200        COMPUTE GDTV-RESULT-DATE = LK-DA-PROCESSING-DATE - 1
028300     ELSE
028400        PERFORM 0160-ROLL-BACK-A-MONTH THRU 0160-EXIT.
028500 
028600 0150-EXIT.
028700     EXIT.
028800 
028900 0160-ROLL-BACK-A-MONTH.
029000 
029100     IF GDTV-DATE-MM = 1
029200        COMPUTE GDTV-RESULT-DATE =
029300            (GDTV-DATE-CCYY - 1) * 10000 + 1231
029400     ELSE
029500        COMPUTE GDTV-RESULT-DATE =
029600            GDTV-DATE-CCYY * 10000 +
029700            (GDTV-DATE-MM - 1) * 100 +
029800            GDTV-TABLE-MONTH-DAYS(GDTV-DATE-MM - 1).
029900 
030000 0160-EXIT.
030100     EXIT.
030200 
030300 0200-LOAD-PRODUCT-TABLE.
030400 
030500     MOVE ZERO TO PT-ROW-COUNT.
030600     MOVE "N" TO W-DA-END-OF-FILE.
030700 
030800     OPEN INPUT PRODUCT-FILE.
030900     PERFORM 0210-READ-PRODUCT-RECORD THRU 0210-EXIT.
031000 
031100     PERFORM 0220-STORE-ONE-PRODUCT-ROW THRU 0220-EXIT
031200         UNTIL DA-END-OF-FILE
031300         OR PT-ROW-COUNT NOT < PT-MAX-ROWS.
031400 
031500     CLOSE PRODUCT-FILE.
031600     MOVE "N" TO W-DA-END-OF-FILE.
031700 
031800 0200-EXIT.
031900     EXIT.
032000 
032100 0210-READ-PRODUCT-RECORD.
032200 
032300     READ PRODUCT-FILE
032400         AT END
032500             MOVE "Y" TO W-DA-END-OF-FILE.
032600 
032700 0210-EXIT.
032800     EXIT.
032900 
033000 0220-STORE-ONE-PRODUCT-ROW.
033100 
033200     ADD 1 TO PT-ROW-COUNT.
033300     MOVE PM-PRODUCT-ID       TO PT-PRODUCT-ID(PT-ROW-COUNT).
033400     MOVE PM-NAME             TO PT-NAME(PT-ROW-COUNT).
033500     MOVE PM-CATEGORY         TO PT-CATEGORY(PT-ROW-COUNT).
033600     MOVE PM-BRAND            TO PT-BRAND(PT-ROW-COUNT).
033700     MOVE PM-PACKAGE-QUANTITY TO PT-PACKAGE-QUANTITY(PT-ROW-COUNT).
033800     MOVE PM-PACKAGE-UNIT     TO PT-PACKAGE-UNIT(PT-ROW-COUNT).
033900     MOVE PM-PRICE            TO PT-PRICE(PT-ROW-COUNT).
034000     MOVE PM-CURRENCY         TO PT-CURRENCY(PT-ROW-COUNT).
034100     MOVE PM-STORE-NAME       TO PT-STORE-NAME(PT-ROW-COUNT).
034200     MOVE PM-DATE-ADDED       TO PT-DATE-ADDED(PT-ROW-COUNT).
034300 
034400     PERFORM 0210-READ-PRODUCT-RECORD THRU 0210-EXIT.
034500 
034600 0220-EXIT.
034700     EXIT.
034800 
034900 0300-READ-DISCOUNT-RECORD.
035000 
035100     READ DISCOUNT-FILE
035200         AT END
035300             MOVE "Y" TO W-DA-END-OF-FILE.
035400 
035500 0300-EXIT.
035600     EXIT.
035700 
035800 0310-PROCESS-CURRENT-DISCOUNT.
035900 
036000     ADD 1 TO W-DA-DISCOUNTS-READ.
036100 
036200     IF DM-DATE-FROM > LK-DA-PROCESSING-DATE
036300        OR DM-DATE-TO < LK-DA-PROCESSING-DATE
036400        GO TO 0310-NEXT.
036500 
036600     ADD 1 TO W-DA-DISCOUNTS-ACTIVE.
036700     PERFORM 0600-FIND-LATEST-PRODUCT THRU 0600-EXIT.
036800 
036900     IF NOT DA-PRODUCT-FOUND
037000        ADD 1 TO W-DA-DISCOUNTS-SKIPPED
037100        GO TO 0310-NEXT.
037200 
037300     PERFORM 0700-MAP-AND-WRITE-OFFER THRU 0700-EXIT.
037400     PERFORM 0800-WRITE-TOPN-CANDIDATE THRU 0800-EXIT.
037500 
037600 0310-NEXT.
037700     PERFORM 0300-READ-DISCOUNT-RECORD THRU 0300-EXIT.
037800 
037900 0310-EXIT.
038000     EXIT.
038100 
038200 0400-WRITE-TOP-N-SECTION.
038300 
038400     SORT SORT-TOPN-FILE
038500         ON DESCENDING KEY SK-PCT-KEY
038600         USING WORK-TOPN-FILE
038700         GIVING SORTED-TOPN-FILE.
038800 
038900     OPEN INPUT SORTED-TOPN-FILE.
039000     MOVE ZERO TO W-DA-N-WRITTEN.
039100     MOVE "N" TO W-DA-END-OF-FILE.
039200 
039300     PERFORM 0410-READ-SORTED-TOPN THRU 0410-EXIT.
039400 
039500     PERFORM 0420-WRITE-ONE-TOPN-LINE THRU 0420-EXIT
039600         UNTIL DA-END-OF-FILE
039700         OR W-DA-N-WRITTEN NOT < LK-DA-TOP-N-LIMIT.
039800 
039900     CLOSE SORTED-TOPN-FILE.
040000     MOVE "N" TO W-DA-END-OF-FILE.
040100 
040200 0400-EXIT.
040300     EXIT.
040400 
040500 0410-READ-SORTED-TOPN.
040600 
040700     READ SORTED-TOPN-FILE
040800         AT END
040900             MOVE "Y" TO W-DA-END-OF-FILE.
041000 
041100 0410-EXIT.
041200     EXIT.
041300 
041400 0420-WRITE-ONE-TOPN-LINE.
041500 
041600     MOVE ST-NAME              TO D-DA-NAME.
041700     MOVE ST-BRAND             TO D-DA-BRAND.
041800     MOVE ST-STORE-NAME        TO D-DA-STORE.
041900     MOVE ST-ORIGINAL-PRICE    TO D-DA-ORIGINAL-PRICE.
042000     MOVE ST-PCT-KEY           TO D-DA-DISCOUNT-PCT.
042100     MOVE ST-DISCOUNTED-PRICE  TO D-DA-DISCOUNTED-PRICE.
042200     MOVE ST-PRICE-PER-UNIT    TO D-DA-PRICE-PER-UNIT.
042300     MOVE ST-UNIT              TO D-DA-UNIT.
042400 
042500     MOVE W-DA-DETAIL-LINE TO OFFER-PRINT-LINE.
042600     WRITE OFFER-PRINT-LINE.
042700 
042800     ADD 1 TO W-DA-N-WRITTEN.
042900     PERFORM 0410-READ-SORTED-TOPN THRU 0410-EXIT.
043000 
043100 0420-EXIT.
043200     EXIT.
043300 
043400 0500-PROCESS-NEW-DISCOUNT.
043500 
043600     IF DM-DATE-ADDED = LK-DA-PROCESSING-DATE
043700        OR DM-DATE-ADDED = GDTV-RESULT-DATE
043800           ADD 1 TO W-DA-DISCOUNTS-NEW
043900           PERFORM 0600-FIND-LATEST-PRODUCT THRU 0600-EXIT
044000           IF DA-PRODUCT-FOUND
044100              PERFORM 0700-MAP-AND-WRITE-OFFER THRU 0700-EXIT
044200           END-IF
044300     END-IF.
044400 
044500     PERFORM 0300-READ-DISCOUNT-RECORD THRU 0300-EXIT.
044600 
044700 0500-EXIT.
044800     EXIT.
044900 
045000 0600-FIND-LATEST-PRODUCT.
045100 
045200*    MOST RECENT PRODUCT ROW MATCHING PRODUCT-ID AND STORE, STORE
045300*    COMPARED CASE-BLIND - A DISCOUNT KEYS OFF THE PRODUCT-ID, NOT THE
045400*    PRODUCT NAME.
045500     MOVE "N" TO W-DA-PRODUCT-FOUND.
045600     MOVE DM-PRODUCT-ID TO W-DA-WANTED-ID.
045700     MOVE DM-STORE-NAME TO W-DA-WANTED-STORE.
045800     INSPECT W-DA-WANTED-STORE CONVERTING
045900         "abcdefghijklmnopqrstuvwxyz" TO
046000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046100 
046200     MOVE ZERO TO W-PT-ROW-SUB.
046300     MOVE ZERO TO W-DA-BEST-SUB.
046400 
046500     PERFORM 0610-CHECK-ONE-PRODUCT-ROW THRU 0610-EXIT
046600         VARYING W-PT-ROW-SUB FROM 1 BY 1
046700         UNTIL W-PT-ROW-SUB > PT-ROW-COUNT.
046800 
046900     IF W-DA-BEST-SUB NOT = ZERO
047000        MOVE "Y" TO W-DA-PRODUCT-FOUND.
047100 
047200 0600-EXIT.
047300     EXIT.
047400 
047500 0610-CHECK-ONE-PRODUCT-ROW.
047600 
047700     IF PT-PRODUCT-ID(W-PT-ROW-SUB) NOT = W-DA-WANTED-ID
047800        GO TO 0610-EXIT.
047900 
048000     MOVE PT-STORE-NAME(W-PT-ROW-SUB) TO W-DA-ROW-STORE.
048100     INSPECT W-DA-ROW-STORE CONVERTING
048200         "abcdefghijklmnopqrstuvwxyz" TO
048300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048400 
048500     IF W-DA-ROW-STORE NOT = W-DA-WANTED-STORE
048600        GO TO 0610-EXIT.
048700 
048800     IF W-DA-BEST-SUB = ZERO
048900        OR PT-DATE-ADDED(W-PT-ROW-SUB) > PT-DATE-ADDED(W-DA-BEST-SUB)
049000        MOVE W-PT-ROW-SUB TO W-DA-BEST-SUB.
049100 
049200 0610-EXIT.
049300     EXIT.
049400 
049500 0700-MAP-AND-WRITE-OFFER.
049600 
049700     MOVE PT-PRICE(W-DA-BEST-SUB)            TO PRU-ORIGINAL-PRICE.
049800     MOVE PT-CURRENCY(W-DA-BEST-SUB)          TO PRU-CURRENCY.
049900     MOVE PT-PACKAGE-QUANTITY(W-DA-BEST-SUB)  TO PRU-PACKAGE-QUANTITY.
050000     MOVE PT-PACKAGE-UNIT(W-DA-BEST-SUB)      TO PRU-PACKAGE-UNIT.
050100     MOVE DM-PERCENTAGE                       TO PRU-DISCOUNT-PCT.
050200 
050300     CALL "PRICE-UTILS" USING PRU-ORIGINAL-PRICE
050400                               PRU-CURRENCY
050500                               PRU-PACKAGE-QUANTITY
050600                               PRU-PACKAGE-UNIT
050700                               PRU-DISCOUNT-PCT
050800                               PRU-ORIGINAL-PRICE-RON
050900                               PRU-DISCOUNTED-PRICE-RON
051000                               PRU-PRICE-PER-UNIT-RON
051100                               PRU-BASE-UNIT
051200                               PRU-NORMALIZED-QUANTITY.
051300 
051400     MOVE PT-NAME(W-DA-BEST-SUB)     TO OF-NAME OF W-DA-BEST-OFFER.
051500     MOVE PT-BRAND(W-DA-BEST-SUB)    TO OF-BRAND OF W-DA-BEST-OFFER.
051600     MOVE PT-PRODUCT-ID(W-DA-BEST-SUB)
051700                                     TO OF-PRODUCT-ID OF W-DA-BEST-OFFER.
051800     MOVE PT-CATEGORY(W-DA-BEST-SUB) TO OF-CATEGORY OF W-DA-BEST-OFFER.
051900     MOVE PT-STORE-NAME(W-DA-BEST-SUB)
052000                                     TO OF-STORE-NAME OF W-DA-BEST-OFFER.
052100     MOVE PRU-ORIGINAL-PRICE-RON     TO OF-ORIGINAL-PRICE
052200                                        OF W-DA-BEST-OFFER.
052300     MOVE PRU-DISCOUNT-PCT           TO OF-DISCOUNT-PCT
052400                                        OF W-DA-BEST-OFFER.
052500     MOVE PRU-DISCOUNTED-PRICE-RON   TO OF-DISCOUNTED-PRICE
052600                                        OF W-DA-BEST-OFFER.
052700     MOVE PRU-PRICE-PER-UNIT-RON     TO OF-PRICE-PER-UNIT
052800                                        OF W-DA-BEST-OFFER.
052900     MOVE PRU-BASE-UNIT               TO OF-UNIT OF W-DA-BEST-OFFER.
053000 
053100     MOVE OF-NAME OF W-DA-BEST-OFFER        TO D-DA-NAME.
053200     MOVE OF-BRAND OF W-DA-BEST-OFFER       TO D-DA-BRAND.
053300     MOVE OF-STORE-NAME OF W-DA-BEST-OFFER  TO D-DA-STORE.
053400     MOVE OF-ORIGINAL-PRICE OF W-DA-BEST-OFFER
053500                                             TO D-DA-ORIGINAL-PRICE.
053600     MOVE OF-DISCOUNT-PCT OF W-DA-BEST-OFFER TO D-DA-DISCOUNT-PCT.
053700     MOVE OF-DISCOUNTED-PRICE OF W-DA-BEST-OFFER
053800                                             TO D-DA-DISCOUNTED-PRICE.
053900     MOVE OF-PRICE-PER-UNIT OF W-DA-BEST-OFFER
054000                                             TO D-DA-PRICE-PER-UNIT.
054100     MOVE OF-UNIT OF W-DA-BEST-OFFER         TO D-DA-UNIT.
054200 
054300     MOVE W-DA-DETAIL-LINE TO OFFER-PRINT-LINE.
054400     WRITE OFFER-PRINT-LINE.
054500 
054600 0700-EXIT.
054700     EXIT.
054800 
054900 0800-WRITE-TOPN-CANDIDATE.
055000 
055100     MOVE OF-DISCOUNT-PCT OF W-DA-BEST-OFFER      TO WT-PCT-KEY.
055200     MOVE OF-NAME OF W-DA-BEST-OFFER              TO WT-NAME.
055300     MOVE OF-BRAND OF W-DA-BEST-OFFER             TO WT-BRAND.
055400     MOVE OF-STORE-NAME OF W-DA-BEST-OFFER        TO WT-STORE-NAME.
055500     MOVE OF-ORIGINAL-PRICE OF W-DA-BEST-OFFER    TO WT-ORIGINAL-PRICE.
055600     MOVE OF-DISCOUNTED-PRICE OF W-DA-BEST-OFFER  TO WT-DISCOUNTED-PRICE.
055700     MOVE OF-PRICE-PER-UNIT OF W-DA-BEST-OFFER    TO WT-PRICE-PER-UNIT.
055800     MOVE OF-UNIT OF W-DA-BEST-OFFER              TO WT-UNIT.
055900 
056000     WRITE WORK-TOPN-RECORD.
056100 
056200 0800-EXIT.
056300     EXIT.
056400 
056500 0900-WRITE-SECTION-BANNER.
056600 
056700     MOVE SPACES TO OFFER-PRINT-LINE.
056800     WRITE OFFER-PRINT-LINE.
056900     MOVE W-DA-SECTION-LINE TO OFFER-PRINT-LINE.
057000     WRITE OFFER-PRINT-LINE.
057100     MOVE W-DA-COLUMN-HEADING-1 TO OFFER-PRINT-LINE.
057200     WRITE OFFER-PRINT-LINE.
057300 
057400 0900-EXIT.
057500     EXIT.
