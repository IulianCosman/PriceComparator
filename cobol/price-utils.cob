000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRICE-UTILS.
000300 AUTHOR. M FORTUNA.
000400 INSTALLATION. PRICE COMPARATOR BATCH - PRICING GROUP.
000500 DATE-WRITTEN. 07-12-1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-------------------------------------------------------------------
000900*    PRICE-UTILS
001000*-------------------------------------------------------------------
001100*    CALLED SUBPROGRAM - MAPS ONE PRODUCT PRICE, WITH OR WITHOUT AN
001200*    APPLICABLE DISCOUNT, TO THE RON-PRICED, BASE-UNIT OFFER FIGURES
001300*    USED EVERYWHERE ELSE IN THE BATCH (CURRENT/NEW/TOP-N DISCOUNT
001400*    LINES, BASKET LINES, BEST-PRICE EVALUATION).
001500*
001600*    PARAMETERS ARE EXCHANGED THROUGH THE SHARED COPYBOOK WSPRICE,
001700*    THE SAME "RECEIVED FROM / RETURNED TO" CONVENTION WSDATE.CBL
001800*    HAS DOCUMENTED FOR YEARS FOR THE DATE-PROMPT SUBPROGRAM.
001900*-------------------------------------------------------------------
002000*    CHANGE LOG
002100*-------------------------------------------------------------------
002200*    87-12  M.F.  ORIGINAL PROGRAM - INQUIRY-VENDOR-BY-NUMBER LOOK-UP
002300*                 SCREEN, CARD 137 VENDOR FILE.
002400*    89-04  M.F.  TICKET AP-061  ADDED ALTERNATE-KEY RETRY ON
002500*                 "RECORD NOT FOUND".
002600*    91-07  R.C.  TICKET AP-088  SCREEN COLOUR CHANGES PER STANDARDS
002700*                 MEMO 91-3.
002800*    94-10  R.C.  TICKET AP-101  CLEANED UP 88-LEVEL NAMES.
002900*    97-05  D.S.  TICKET AP-140  STOPPED ACCEPTING BLANK VENDOR
003000*                 NUMBER AS A VALID LOOK-UP.
003100*    98-11  D.S.  TICKET AP-199  Y2K - VENDOR-DATE-OPENED WIDENED TO
003200*                 CCYYMMDD THROUGHOUT THE SCREEN PROGRAMS.
003300*    99-02  D.S.  TICKET AP-206  Y2K FOLLOW-UP - REGRESSION FIXES
003400*                 AFTER THE DATE WIDENING.
003500*    01-06  J.P.  TICKET AP-230  MOVED TO THE NEW TERMINAL EMULATOR;
003600*                 NO LOGIC CHANGE.
003700*    07-12  M.F.  TICKET PC-004  REWRITTEN - THIS PROGRAM IS NOW THE
003800*                 PRICE COMPARATOR BATCH'S PRICING-ARITHMETIC ENGINE.
003900*                 VENDOR LOOK-UP LOGIC REMOVED ENTIRELY.
004000*    08-02  M.F.  TICKET PC-011  ADDED THE DISCOUNT BRANCH - ONE CALL
004100*                 NOW HANDLES BOTH A DISCOUNTED AND AN UNDISCOUNTED
004200*                 PRODUCT.
004300*    09-06  M.F.  TICKET PC-019  ROUNDING MOVED TO THE FINAL COMPUTE
004400*                 STATEMENTS ONLY; INTERMEDIATES NOW CARRY 4 DECIMALS.
004500*-------------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 
005400 01  W-PRU-WORK-AREA.
005500     05  W-PRU-CONV-RATE           PIC 9(1)V9999.
005600     05  W-PRU-PRICE-CONVERTED     PIC S9(9)V9999.
005700     05  W-PRU-PRICE-DISCOUNTED    PIC S9(9)V9999.
005800     05  W-PRU-PRICE-PER-UNIT      PIC S9(9)V9999.
005900     05  W-PRU-QTY-FOR-DIVIDE      PIC 9(5)V9999.
006000     05  FILLER                    PIC X(10).
006100 
006200 01  FILLER REDEFINES W-PRU-WORK-AREA.
006300     05  W-PRU-CONV-RATE-X         PIC X(5).
006400     05  W-PRU-PRICE-CONVERTED-X   PIC X(14).
006500     05  W-PRU-PRICE-DISCOUNTED-X  PIC X(14).
006600     05  W-PRU-PRICE-PER-UNIT-X    PIC X(14).
006700     05  W-PRU-QTY-FOR-DIVIDE-X    PIC X(9).
006800     05  FILLER                    PIC X(10).
006900 
007000 01  W-PRU-SWITCHES.
007100     05  W-PRU-HAS-DISCOUNT        PIC X.
007200         88  PRU-HAS-DISCOUNT      VALUE "Y".
007300     05  FILLER                    PIC X(9).
007400 
007500 01  FILLER REDEFINES W-PRU-SWITCHES.
007600     05  W-PRU-SWITCHES-X          PIC X(10).
007700 
007800 01  W-PRU-ROUND-SCRATCH           PIC S9(9)V9999.
007900 01  FILLER REDEFINES W-PRU-ROUND-SCRATCH.
008000     05  W-PRU-ROUND-SCRATCH-X     PIC X(14).
008100 
008200 77  W-PRU-CALL-COUNT              PIC 9(7) COMP VALUE ZERO.
008300 
008400 LINKAGE SECTION.
008500 
008600     COPY "wsprice.cbl".
008700 
008800 PROCEDURE DIVISION USING PRU-ORIGINAL-PRICE
008900                          PRU-CURRENCY
009000                          PRU-PACKAGE-QUANTITY
009100                          PRU-PACKAGE-UNIT
009200                          PRU-DISCOUNT-PCT
009300                          PRU-ORIGINAL-PRICE-RON
009400                          PRU-DISCOUNTED-PRICE-RON
009500                          PRU-PRICE-PER-UNIT-RON
009600                          PRU-BASE-UNIT
009700                          PRU-NORMALIZED-QUANTITY.
009800 
009900 0100-MAP-PRODUCT-TO-OFFER.
010000 
010100     ADD 1 TO W-PRU-CALL-COUNT.
010200     MOVE "N" TO W-PRU-HAS-DISCOUNT.
010300     IF PRU-DISCOUNT-PCT > ZERO
010400        MOVE "Y" TO W-PRU-HAS-DISCOUNT.
010500 
010600     PERFORM 0200-SET-CONVERSION-RATE THRU 0200-EXIT.
010700     PERFORM 0300-NORMALIZE-UNIT THRU 0300-EXIT.
010800     PERFORM 0400-CONVERT-AND-DISCOUNT THRU 0400-EXIT.
010900     PERFORM 0500-COMPUTE-PRICE-PER-UNIT THRU 0500-EXIT.
011000 
011100     EXIT PROGRAM.
011200     STOP RUN.
011300 
011400 0200-SET-CONVERSION-RATE.
011500 
011600     EVALUATE PRU-CURRENCY
011700         WHEN "USD"
011800             MOVE 4.6 TO W-PRU-CONV-RATE
011900         WHEN "EUR"
012000             MOVE 5.0 TO W-PRU-CONV-RATE
012100         WHEN OTHER
012200             MOVE 1.0 TO W-PRU-CONV-RATE
012300     END-EVALUATE.
012400 
012500 0200-EXIT.
012600     EXIT.
012700 
012800 0300-NORMALIZE-UNIT.
012900 
013000     EVALUATE PRU-PACKAGE-UNIT
013100         WHEN "G"
013200             MOVE "KG" TO PRU-BASE-UNIT
013300             COMPUTE PRU-NORMALIZED-QUANTITY ROUNDED =
013400                     PRU-PACKAGE-QUANTITY / 1000
013500         WHEN "ML"
013600             MOVE "L" TO PRU-BASE-UNIT
013700             COMPUTE PRU-NORMALIZED-QUANTITY ROUNDED =
013800                     PRU-PACKAGE-QUANTITY / 1000
013900         WHEN OTHER
014000             MOVE PRU-PACKAGE-UNIT TO PRU-BASE-UNIT
014100             MOVE PRU-PACKAGE-QUANTITY TO PRU-NORMALIZED-QUANTITY
014200     END-EVALUATE.
014300 
014400 0300-EXIT.
014500     EXIT.
014600 
014700 0400-CONVERT-AND-DISCOUNT.
014800 
014900*    ORIGINAL CURRENCY FIRST, THEN CONVERTED, THEN DISCOUNTED - THE
015000*    DISCOUNT IS APPLIED IN THE ORIGINAL CURRENCY BEFORE CONVERSION,
015100*    PER THE PRICING RULE.
015200     IF PRU-HAS-DISCOUNT
015300        COMPUTE W-PRU-PRICE-DISCOUNTED =
015400                PRU-ORIGINAL-PRICE *
015500                (1 - (PRU-DISCOUNT-PCT / 100))
015600     ELSE
015700        MOVE PRU-ORIGINAL-PRICE TO W-PRU-PRICE-DISCOUNTED.
015800 
015900     COMPUTE PRU-ORIGINAL-PRICE-RON ROUNDED =
016000             PRU-ORIGINAL-PRICE * W-PRU-CONV-RATE.
016100 
016200     COMPUTE PRU-DISCOUNTED-PRICE-RON ROUNDED =
016300             W-PRU-PRICE-DISCOUNTED * W-PRU-CONV-RATE.
016400 
016500 0400-EXIT.
016600     EXIT.
016700 
016800 0500-COMPUTE-PRICE-PER-UNIT.
016900 
017000     IF PRU-NORMALIZED-QUANTITY = ZERO
017100        MOVE ZERO TO PRU-PRICE-PER-UNIT-RON
017200        GO TO 0500-EXIT.
017300 
017400     COMPUTE PRU-PRICE-PER-UNIT-RON ROUNDED =
017500             PRU-DISCOUNTED-PRICE-RON / PRU-NORMALIZED-QUANTITY.
017600 
017700 0500-EXIT.
017800     EXIT.
