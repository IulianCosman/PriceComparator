000100*-------------------------------------------------------------------------
000200*    SLHIST.CBL  -  SELECT for the price-history report
000300*-------------------------------------------------------------------------
000400*    08-09  M.F.  Ticket PC-017  First cut.
000500*-------------------------------------------------------------------------
000600 
000700     SELECT HISTORY-REPORT
000800            ASSIGN TO "HISTORY-REPORT"
000900            ORGANIZATION IS LINE SEQUENTIAL.
