000100*-------------------------------------------------------------------------
000200*    SLNOTY.CBL  -  SELECT for the alert-notification file
000300*-------------------------------------------------------------------------
000400*    08-05  M.F.  Ticket PC-015  First cut - replaces the old
000500*                 e-mail-send step with a flat file the mail gateway
000600*                 job reads.
000700*-------------------------------------------------------------------------
000800 
000900     SELECT NOTIFY-FILE
001000            ASSIGN TO "NOTIFY-FILE"
001100            ORGANIZATION IS LINE SEQUENTIAL.
