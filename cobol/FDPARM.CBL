000100*-------------------------------------------------------------------------
000200*    FDPARM.CBL  -  FD and record layout for the run-parameter file
000300*-------------------------------------------------------------------------
000400*    07-11  M.F.  Ticket PC-003  First cut.
000500*    09-06  M.F.  Ticket PC-019  Added PARM-TOP-N-LIMIT (was hard-coded
000600*                 at 5 in DISCOUNT-ANALYTICS; the business wanted it
000700*                 changeable without a recompile).
000800*    10-03  M.F.  Ticket PC-024  Added the PARM-HISTORY-xxx fields so
000900*                 PRICE-HISTORY does not need its own control file -
001000*                 the scheduler punches the requested product/store/
001100*                 category/brand into this same record.
001200*-------------------------------------------------------------------------
001300
001400 FD  PARM-FILE
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  PARM-RECORD.
001800     05  PARM-KEY                    PIC 9(1).
001900     05  PARM-PROCESSING-DATE        PIC 9(8).
002000     05  PARM-TOP-N-LIMIT             PIC 9(3).
002100     05  PARM-HISTORY-PRODUCT-NAME   PIC X(30).
002200     05  PARM-HISTORY-STORE-FILTER   PIC X(15).
002300     05  PARM-HISTORY-CATEGORY-FILTER PIC X(20).
002400     05  PARM-HISTORY-BRAND-FILTER   PIC X(20).
002500     05  FILLER                       PIC X(03).
