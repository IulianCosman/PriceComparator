000100*-------------------------------------------------------------------------
000200*    WSOFFER.CBL
000300*-------------------------------------------------------------------------
000400*    SHARED OFFER-RECORD SHAPE - THE RESULT OF MAPPING ONE STORE'S PRICE
000500*    (WITH OR WITHOUT A DISCOUNT) THROUGH PRICE-UTILS.  PRICE-EVALUATOR
000600*    RETURNS ONE OF THESE TO ITS CALLER; OPTIMIZE-BASKET, PRICE-ALERT AND
000700*    DISCOUNT-ANALYTICS ALL COPY THIS SHAPE INTO THEIR OWN
000800*    WORKING-STORAGE TO HOLD THE OFFER THEY ARE BUILDING A REPORT LINE
000900*    FROM.
001000*-------------------------------------------------------------------------
001100*    08-03  M.F.  Ticket PC-012  First cut.
001200*-------------------------------------------------------------------------
001300 
001400 77  OF-NAME                       PIC X(30).
001500 77  OF-BRAND                      PIC X(20).
001600 77  OF-PRODUCT-ID                 PIC X(10).
001700 77  OF-CATEGORY                   PIC X(20).
001800 77  OF-STORE-NAME                 PIC X(15).
001900 77  OF-ORIGINAL-PRICE             PIC S9(7)V99.
002000 77  OF-DISCOUNT-PCT               PIC 9(3).
002100 77  OF-DISCOUNTED-PRICE           PIC S9(7)V99.
002200 77  OF-PRICE-PER-UNIT             PIC S9(7)V99.
002300 77  OF-UNIT                       PIC X(4).
