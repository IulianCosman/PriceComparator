000100*-------------------------------------------------------------------------
000200*    FDALRT.CBL  -  FD and record layout for the price-alert file
000300*-------------------------------------------------------------------------
000400*    Fixed 96-byte record. AL-NOTIFIED-FLAG starts "N" when the alert
000500*    is created and is set to "Y" the one time PRICE-ALERT finds the
000600*    best current price at or below AL-TARGET-PRICE - an alert fires
000700*    at most once.
000800*-------------------------------------------------------------------------
000900*    08-05  M.F.  Ticket PC-014  First cut.
001000*-------------------------------------------------------------------------
001100 
001200 FD  ALERT-FILE
001300     LABEL RECORDS ARE STANDARD.
001400 
001500 01  ALERT-RECORD.
001600     05  AL-ALERT-ID               PIC 9(6).
001700     05  AL-PRODUCT-NAME           PIC X(30).
001800     05  AL-TARGET-PRICE            PIC S9(7)V99.
001900     05  AL-USER-EMAIL               PIC X(40).
002000     05  AL-NOTIFIED-FLAG             PIC X(1).
002100         88  AL-NOTIFIED              VALUE "Y".
002200         88  AL-PENDING               VALUE "N".
002300     05  AL-CREATED-AT                PIC 9(8).
002400     05  FILLER                       PIC X(2).
