000100*-------------------------------------------------------------------------
000200*    SLBSKT.CBL  -  SELECT for the shopping-basket file
000300*-------------------------------------------------------------------------
000400*    08-09  M.F.  Ticket PC-016  First cut.
000500*-------------------------------------------------------------------------
000600 
000700     SELECT BASKET-FILE
000800            ASSIGN TO "BASKET-FILE"
000900            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS  IS WS-BASKET-FILE-STATUS.
