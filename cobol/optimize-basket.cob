000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OPTIMIZE-BASKET.
000300 AUTHOR. M FORTUNA.
000400 INSTALLATION. PRICE COMPARATOR BATCH - PRICING GROUP.
000500 DATE-WRITTEN. 11-12-1986.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-------------------------------------------------------------------
000900*    OPTIMIZE-BASKET
001000*-------------------------------------------------------------------
001100*    CALLED SUBPROGRAM - THE SECOND WRITER OF OFFER-REPORT, RUN
001200*    AFTER DISCOUNT-ANALYTICS IN THE SAME JOB.  READS THE SHOPPING
001300*    BASKET ONE PRODUCT NAME AT A TIME, IN THE ORDER THE CUSTOMER
001400*    ENTERED THEM, CALLS PRICE-EVALUATOR FOR EACH NAME AND PRINTS
001500*    ITS BEST OFFER.  A NAME WITH NO MATCHING PRODUCT ANYWHERE IS
001600*    COUNTED AS UNMATCHED AND LEFT OFF THE LISTING RATHER THAN
001700*    STOPPING THE BASKET RUN.
001800*
001900*    A SECOND PASS GROUPS THE SAME OFFERS BY STORE - A SORT ON STORE
002000*    NAME, THE SAME CONTROL-BREAK-WITH-RUNNING-TOTAL IDIOM THE SHOP
002100*    HAS USED ON VOUCHER REPORTS FOR YEARS - SO THE BUYER CAN SEE
002200*    WHICH SINGLE STORE WOULD COVER THE MOST OF THE BASKET AND WHAT
002300*    IT WOULD COST THERE.
002400*-------------------------------------------------------------------
002500*    CHANGE LOG
002600*-------------------------------------------------------------------
002700*    86-12  M.F.  ORIGINAL PROGRAM - DEDUCTIBLES-REPORT, SORTED
002800*                 VOUCHER LISTING WITH PAID-DATE CONTROL BREAK.
002900*    89-02  M.F.  TICKET AP-058  ADDED THE GRAND TOTAL LINE.
003000*    92-07  R.C.  TICKET AP-082  PAGE-FULL RAISED FROM 30 TO 55 FOR
003100*                 THE NEW LASER FORMS.
003200*    98-12  D.S.  TICKET AP-199  Y2K - WORK-DATE FIELDS REVIEWED,
003300*                 NO CHANGE REQUIRED, VOUCHER DATES ALREADY CCYYMMDD.
003400*    08-01  M.F.  TICKET PC-003  REWRITTEN FOR THE PRICE COMPARATOR
003500*                 BATCH - VOUCHER LISTING REMOVED; THIS IS NOW THE
003600*                 BASKET-OPTIMIZATION STEP.
003700*    08-02  M.F.  TICKET PC-011  CALLS PRICE-EVALUATOR FOR EACH
003800*                 BASKET LINE INSTEAD OF READING THE PRODUCT FILE
003900*                 DIRECTLY.
004000*    09-06  M.F.  TICKET PC-020  GROUPED-BY-STORE SECTION ADDED,
004100*                 REUSING THE OLD DEDUCTIBLES CONTROL-BREAK SORT.
004200*    10-03  D.S.  TICKET PC-028  PER-STORE AND GRAND-TOTAL ITEM
004300*                 COUNTS ADDED TO THE BASKET-TOTALS SECTION - THE
004400*                 BUYER WANTS TO KNOW HOW MANY LINES A STORE COVERS,
004500*                 NOT JUST WHAT IT COSTS.
004600*-------------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300 
005400     COPY "SLBSKT.CBL".
005500     COPY "SLOFFR.CBL".
005600 
005700     SELECT WORK-OB-FILE
005800            ASSIGN TO "WORK-OB-FILE"
005900            ORGANIZATION IS SEQUENTIAL.
006000 
006100     SELECT SORTED-OB-FILE
006200            ASSIGN TO "SORTED-OB-FILE"
006300            ORGANIZATION IS SEQUENTIAL.
006400 
006500     SELECT SORT-OB-FILE
006600            ASSIGN TO "SORT-OB-FILE.TMP".
006700 
006800 DATA DIVISION.
006900 FILE SECTION.
007000 
007100     COPY "FDBSKT.CBL".
007200     COPY "FDOFFR.CBL".
007300 
007400 FD  WORK-OB-FILE
007500     LABEL RECORDS ARE STANDARD.
007600 
007700 01  WORK-OB-RECORD.
007800     05  WO-STORE-NAME              PIC X(15).
007900     05  WO-NAME                    PIC X(30).
008000     05  WO-DISCOUNTED-PRICE        PIC S9(7)V99.
008100 
008200 FD  SORTED-OB-FILE
008300     LABEL RECORDS ARE STANDARD.
008400 
008500 01  SORTED-OB-RECORD.
008600     05  SB-STORE-NAME               PIC X(15).
008700     05  SB-NAME                     PIC X(30).
008800     05  SB-DISCOUNTED-PRICE         PIC S9(7)V99.
008900 
009000 SD  SORT-OB-FILE.
009100 
009200 01  SORT-OB-RECORD.
009300     05  SO-STORE-NAME                PIC X(15).
009400     05  SO-NAME                      PIC X(30).
009500     05  SO-DISCOUNTED-PRICE          PIC S9(7)V99.
009600 
009700 WORKING-STORAGE SECTION.
009800 
009900 01  WS-BASKET-FILE-STATUS         PIC X(2).
010000 
010100 01  LK-OB-OFFER-AREA.
010200     COPY "wsoffer.cbl".
010300 
010400 01  W-OB-SECTION-LINE.
010500     05  W-OB-SECTION-TEXT           PIC X(30).
010600     05  FILLER                      PIC X(102) VALUE SPACES.
010700 
010800 01  W-OB-DETAIL-LINE.
010900     05  D-OB-NAME                   PIC X(30).
011000     05  FILLER                      PIC X(2)  VALUE SPACES.
011100     05  D-OB-BRAND                  PIC X(20).
011200     05  FILLER                      PIC X(2)  VALUE SPACES.
011300     05  D-OB-STORE                  PIC X(15).
011400     05  FILLER                      PIC X(2)  VALUE SPACES.
011500     05  D-OB-DISCOUNTED-PRICE       PIC ZZ,ZZ9.99.
011600     05  FILLER                      PIC X(2)  VALUE SPACES.
011700     05  D-OB-PRICE-PER-UNIT         PIC ZZ,ZZ9.99.
011800     05  FILLER                      PIC X(2)  VALUE SPACES.
011900     05  D-OB-UNIT                   PIC X(4).
012000     05  FILLER                      PIC X(43) VALUE SPACES.
012100 
012200 01  W-OB-CONTROL-BREAK.
012300     05  D-OB-BREAK-STORE             PIC X(20).
012400     05  FILLER                       PIC X(12) VALUE "BASKET TOTAL".
012500     05  D-OB-BREAK-TOTAL             PIC ZZZ,ZZ9.99-.
012600     05  FILLER                       PIC X(5)  VALUE SPACES.
012700     05  FILLER                       PIC X(6)  VALUE "ITEMS:".
012800     05  D-OB-BREAK-ITEM-COUNT        PIC ZZZ9.
012900     05  FILLER                       PIC X(73) VALUE SPACES.
013000 
013100 01  W-OB-SWITCHES.
013200     05  W-OB-END-OF-BASKET          PIC X.
013300         88  OB-END-OF-BASKET        VALUE "Y".
013400     05  W-OB-OFFER-FOUND            PIC X.
013500         88  OB-OFFER-FOUND          VALUE "Y".
013600     05  FILLER                      PIC X(8).
013700 
013800 01  FILLER REDEFINES W-OB-SWITCHES.
013900     05  W-OB-SWITCHES-X             PIC X(10).
014000 
014100 01  W-OB-COUNTS.
014200     05  W-OB-LINES-READ             PIC 9(7) COMP VALUE ZERO.
014300     05  W-OB-LINES-MATCHED          PIC 9(7) COMP VALUE ZERO.
014400     05  W-OB-LINES-UNMATCHED        PIC 9(7) COMP VALUE ZERO.
014500     05  W-OB-STORE-ITEM-COUNT       PIC 9(5) COMP VALUE ZERO.
014600     05  W-OB-GRAND-ITEM-COUNT       PIC 9(7) COMP VALUE ZERO.
014700 
014800 01  FILLER REDEFINES W-OB-COUNTS.
014900     05  W-OB-COUNTS-X               PIC X(33).
015000 
015100 01  W-OB-BREAK-KEY                 PIC X(15).
015200 
015300 01  FILLER REDEFINES W-OB-BREAK-KEY.
015400     05  W-OB-BREAK-KEY-SHORT        PIC X(6).
015500     05  FILLER                      PIC X(9).
015600 01  W-OB-RUNNING-TOTAL             PIC S9(7)V99.
015700 01  W-OB-GRAND-TOTAL               PIC S9(8)V99.
015800 
015900 LINKAGE SECTION.
016000 
016100 01  LK-OB-PROCESSING-DATE           PIC 9(8).
016200 
016300 PROCEDURE DIVISION USING LK-OB-PROCESSING-DATE.
016400 
016500 0100-OPTIMIZE-THE-BASKET.
016600 
016700     MOVE ZERO TO W-OB-LINES-READ.
016800     MOVE ZERO TO W-OB-LINES-MATCHED.
016900     MOVE ZERO TO W-OB-LINES-UNMATCHED.
017000     MOVE ZERO TO W-OB-GRAND-TOTAL.
017100     MOVE ZERO TO W-OB-GRAND-ITEM-COUNT.
017200 
017300     OPEN INPUT  BASKET-FILE.
017400     OPEN EXTEND OFFER-REPORT.
017500     OPEN OUTPUT WORK-OB-FILE.
017600 
017700     MOVE SPACES TO OFFER-PRINT-LINE.
017800     WRITE OFFER-PRINT-LINE.
017900     MOVE "OPTIMIZED BASKET" TO W-OB-SECTION-TEXT.
018000     MOVE W-OB-SECTION-LINE TO OFFER-PRINT-LINE.
018100     WRITE OFFER-PRINT-LINE.
018200 
018300     MOVE "N" TO W-OB-END-OF-BASKET.
018400     PERFORM 0200-READ-BASKET-RECORD THRU 0200-EXIT.
018500 
018600     PERFORM 0300-PRICE-ONE-BASKET-LINE THRU 0300-EXIT
018700         UNTIL OB-END-OF-BASKET.
018800 
018900     CLOSE BASKET-FILE.
019000     CLOSE WORK-OB-FILE.
019100 
019200     PERFORM 0400-WRITE-STORE-TOTALS THRU 0400-EXIT.
019300 
019400     CLOSE OFFER-REPORT.
019500 
019600     EXIT PROGRAM.
019700     STOP RUN.
019800 
019900 0200-READ-BASKET-RECORD.
020000 
020100     READ BASKET-FILE
020200         AT END
020300             MOVE "Y" TO W-OB-END-OF-BASKET.
020400 
020500 0200-EXIT.
020600     EXIT.
020700 
020800 0300-PRICE-ONE-BASKET-LINE.
020900 
021000     ADD 1 TO W-OB-LINES-READ.
021100 
021200     MOVE BK-PRODUCT-NAME TO OF-NAME OF LK-OB-OFFER-AREA.
021300     MOVE "N" TO W-OB-OFFER-FOUND.
021400 
021500     CALL "PRICE-EVALUATOR" USING BK-PRODUCT-NAME
021600                                   LK-OB-PROCESSING-DATE
021700                                   W-OB-OFFER-FOUND
021800                                   LK-OB-OFFER-AREA.
021900 
022000     IF OB-OFFER-FOUND
022100        ADD 1 TO W-OB-LINES-MATCHED
022200        PERFORM 0310-WRITE-BASKET-LINE THRU 0310-EXIT
022300     ELSE
022400        ADD 1 TO W-OB-LINES-UNMATCHED.
022500 
022600     PERFORM 0200-READ-BASKET-RECORD THRU 0200-EXIT.
022700 
022800 0300-EXIT.
022900     EXIT.
023000 
023100 0310-WRITE-BASKET-LINE.
023200 
023300     MOVE OF-NAME OF LK-OB-OFFER-AREA          TO D-OB-NAME.
023400     MOVE OF-BRAND OF LK-OB-OFFER-AREA         TO D-OB-BRAND.
023500     MOVE OF-STORE-NAME OF LK-OB-OFFER-AREA    TO D-OB-STORE.
023600     MOVE OF-DISCOUNTED-PRICE OF LK-OB-OFFER-AREA
023700                                                TO D-OB-DISCOUNTED-PRICE.
023800     MOVE OF-PRICE-PER-UNIT OF LK-OB-OFFER-AREA
023900                                                TO D-OB-PRICE-PER-UNIT.
024000     MOVE OF-UNIT OF LK-OB-OFFER-AREA          TO D-OB-UNIT.
024100 
024200     MOVE W-OB-DETAIL-LINE TO OFFER-PRINT-LINE.
024300     WRITE OFFER-PRINT-LINE.
024400 
024500     MOVE OF-STORE-NAME OF LK-OB-OFFER-AREA     TO WO-STORE-NAME.
024600     MOVE OF-NAME OF LK-OB-OFFER-AREA           TO WO-NAME.
024700     MOVE OF-DISCOUNTED-PRICE OF LK-OB-OFFER-AREA
024800                                                 TO WO-DISCOUNTED-PRICE.
024900     WRITE WORK-OB-RECORD.
025000 
025100 0310-EXIT.
025200     EXIT.
025300 
025400 0400-WRITE-STORE-TOTALS.
025500 
025600     SORT SORT-OB-FILE
025700         ON ASCENDING KEY SO-STORE-NAME
025800         USING WORK-OB-FILE
025900         GIVING SORTED-OB-FILE.
026000 
026100     MOVE SPACES TO OFFER-PRINT-LINE.
026200     WRITE OFFER-PRINT-LINE.
026300     MOVE "BASKET TOTALS BY STORE" TO W-OB-SECTION-TEXT.
026400     MOVE W-OB-SECTION-LINE TO OFFER-PRINT-LINE.
026500     WRITE OFFER-PRINT-LINE.
026600 
026700     OPEN INPUT SORTED-OB-FILE.
026800     MOVE "N" TO W-OB-END-OF-BASKET.
026900     PERFORM 0410-READ-SORTED-OB THRU 0410-EXIT.
027000 
027100     IF OB-END-OF-BASKET
027200        CLOSE SORTED-OB-FILE
027300        GO TO 0400-EXIT.
027400 
027500     PERFORM 0420-PRINT-ONE-STORE-GROUP THRU 0420-EXIT
027600         UNTIL OB-END-OF-BASKET.
027700 
027800     MOVE SPACES TO W-OB-CONTROL-BREAK.
027900     MOVE "GRAND TOTAL" TO D-OB-BREAK-STORE.
028000     MOVE W-OB-GRAND-TOTAL TO D-OB-BREAK-TOTAL.
028100     MOVE W-OB-GRAND-ITEM-COUNT TO D-OB-BREAK-ITEM-COUNT.
028200     MOVE W-OB-CONTROL-BREAK TO OFFER-PRINT-LINE.
028300     WRITE OFFER-PRINT-LINE.
028400 
028500     CLOSE SORTED-OB-FILE.
028600 
028700 0400-EXIT.
028800     EXIT.
028900 
029000 0410-READ-SORTED-OB.
029100 
029200     READ SORTED-OB-FILE
029300         AT END
029400             MOVE "Y" TO W-OB-END-OF-BASKET.
029500 
029600 0410-EXIT.
029700     EXIT.
029800 
029900 0420-PRINT-ONE-STORE-GROUP.
030000 
030100     MOVE ZERO TO W-OB-RUNNING-TOTAL.
030200     MOVE ZERO TO W-OB-STORE-ITEM-COUNT.
030300     MOVE SB-STORE-NAME TO W-OB-BREAK-KEY.
030400 
030500     PERFORM 0430-ADD-ONE-STORE-LINE THRU 0430-EXIT
030600         UNTIL OB-END-OF-BASKET
030700         OR SB-STORE-NAME NOT = W-OB-BREAK-KEY.
030800 
030900     MOVE SPACES TO W-OB-CONTROL-BREAK.
031000     MOVE W-OB-BREAK-KEY TO D-OB-BREAK-STORE.
031100     MOVE W-OB-RUNNING-TOTAL TO D-OB-BREAK-TOTAL.
031200     MOVE W-OB-STORE-ITEM-COUNT TO D-OB-BREAK-ITEM-COUNT.
031300     MOVE W-OB-CONTROL-BREAK TO OFFER-PRINT-LINE.
031400     WRITE OFFER-PRINT-LINE.
031500 
031600     ADD W-OB-RUNNING-TOTAL TO W-OB-GRAND-TOTAL.
031700     ADD W-OB-STORE-ITEM-COUNT TO W-OB-GRAND-ITEM-COUNT.
031800 
031900 0420-EXIT.
032000     EXIT.
032100 
032200 0430-ADD-ONE-STORE-LINE.
032300 
032400     ADD SB-DISCOUNTED-PRICE TO W-OB-RUNNING-TOTAL.
032500     ADD 1 TO W-OB-STORE-ITEM-COUNT.
032600     PERFORM 0410-READ-SORTED-OB THRU 0410-EXIT.
032700 
032800 0430-EXIT.
032900     EXIT.
