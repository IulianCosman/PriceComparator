000100*-------------------------------------------------------------------------
000200*    wsprice.cbl
000300*-------------------------------------------------------------------------
000400*    LINKAGE area shared between a calling program and PRICE-UTILS, the
000500*    pricing-arithmetic subprogram. Same convention as wsdate.cbl/
000600*    PLDATE - the caller moves the "received by" fields before the
000700*    CALL and reads the "returned to caller" fields after it.
000800*-------------------------------------------------------------------------
000900*    07-12  M.F.  Ticket PC-004  First cut - currency conversion and
001000*                 unit normalization only.
001100*    08-02  M.F.  Ticket PC-011  Added PRU-DISCOUNT-PCT / the
001200*                 discounted-price computation, so one CALL maps a
001300*                 product with or without a discount to an offer.
001400*-------------------------------------------------------------------------
001500 
001600*   ---------- Values received from the calling program
001700 77  PRU-ORIGINAL-PRICE            PIC S9(7)V99.
001800 77  PRU-CURRENCY                  PIC X(3).
001900 77  PRU-PACKAGE-QUANTITY          PIC 9(5)V999.
002000 77  PRU-PACKAGE-UNIT              PIC X(4).
002100 77  PRU-DISCOUNT-PCT              PIC 9(3).
002200 
002300*   ---------- Values returned to the calling program
002400 77  PRU-ORIGINAL-PRICE-RON        PIC S9(7)V99.
002500 77  PRU-DISCOUNTED-PRICE-RON      PIC S9(7)V99.
002600 77  PRU-PRICE-PER-UNIT-RON        PIC S9(7)V99.
002700 77  PRU-BASE-UNIT                 PIC X(4).
002800 77  PRU-NORMALIZED-QUANTITY       PIC 9(5)V999.
