000100*-------------------------------------------------------------------------
000200*    SLPRDM.CBL  -  SELECT for the product master file
000300*-------------------------------------------------------------------------
000400*    07-11  M.F.  Ticket PC-001  First cut.
000500*-------------------------------------------------------------------------
000600 
000700     SELECT PRODUCT-FILE
000800            ASSIGN TO "PRODUCT-FILE"
000900            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS  IS WS-PRODUCT-FILE-STATUS.
