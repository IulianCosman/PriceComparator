000100*-------------------------------------------------------------------------
000200*    FDDISC.CBL  -  FD and record layout for the discount master file
000300*-------------------------------------------------------------------------
000400*    Fixed 136-byte record. A discount is active for DM-DATE-FROM
000500*    THRU DM-DATE-TO inclusive, and matches a product by
000600*    DM-PRODUCT-ID plus DM-STORE-NAME (store compared case-blind by
000700*    every reader of this file).
000800*-------------------------------------------------------------------------
000900*    07-11  M.F.  Ticket PC-001  First cut.
001000*    08-02  M.F.  Ticket PC-011  Added the DM-PERCENTAGE 88-levels
001100*                 used by the edit in CSV-IMPORT-DISCOUNT.
001200*-------------------------------------------------------------------------
001300 
001400 FD  DISCOUNT-FILE
001500     LABEL RECORDS ARE STANDARD.
001600 
001700 01  DISCOUNT-MASTER-RECORD.
001800     05  DM-PRODUCT-ID             PIC X(10).
001900     05  DM-NAME                   PIC X(30).
002000     05  DM-BRAND                   PIC X(20).
002100     05  DM-PACKAGE-QUANTITY        PIC 9(5)V999.
002200     05  DM-PACKAGE-UNIT             PIC X(4).
002300     05  DM-CATEGORY                 PIC X(20).
002400     05  DM-DATE-FROM                PIC 9(8).
002500     05  FILLER REDEFINES DM-DATE-FROM.
002600         10  DM-DATE-FROM-CCYY       PIC 9(4).
002700         10  DM-DATE-FROM-MMDD       PIC 9(4).
002800     05  DM-DATE-TO                  PIC 9(8).
002900     05  FILLER REDEFINES DM-DATE-TO.
003000         10  DM-DATE-TO-CCYY         PIC 9(4).
003100         10  DM-DATE-TO-MMDD         PIC 9(4).
003200     05  DM-PERCENTAGE                PIC 9(3).
003300         88  DM-PERCENTAGE-VALID     VALUE 0 THRU 100.
003400     05  DM-STORE-NAME                 PIC X(15).
003500     05  DM-DATE-ADDED                 PIC 9(8).
003600     05  FILLER                        PIC X(2).
