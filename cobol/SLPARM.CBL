000100*-------------------------------------------------------------------------
000200*    SLPARM.CBL  -  SELECT for the run-parameter control file
000300*-------------------------------------------------------------------------
000400*    One indexed record, same shape as the old accounts-payable
000500*    control file - PARM-KEY is always 1, READ-RUN-PARAM reads it
000600*    once at the start of the run and hands the processing date and
000700*    the top-N limit down to every step that needs them.
000800*-------------------------------------------------------------------------
000900*    07-11  M.F.  Ticket PC-003  First cut.
001000*-------------------------------------------------------------------------
001100 
001200     SELECT PARM-FILE
001300            ASSIGN TO "PARM-FILE"
001400            ORGANIZATION IS INDEXED
001500            ACCESS MODE  IS RANDOM
001600            RECORD KEY   IS PARM-KEY
001700            FILE STATUS  IS WS-PARM-FILE-STATUS.
