000100*-------------------------------------------------------------------------
000200*    SLALRO.CBL  -  SELECT for the rewritten price-alert file (output)
000300*-------------------------------------------------------------------------
000400*    08-05  M.F.  Ticket PC-014  First cut. Separate output file from
000500*                 ALERT-FILE so the job step that feeds next run's
000600*                 ALERT-FILE can be a straight rename/copy.
000700*-------------------------------------------------------------------------
000800 
000900     SELECT ALERT-OUT-FILE
001000            ASSIGN TO "ALERT-OUT-FILE"
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS  IS WS-ALERT-OUT-FILE-STATUS.
