000100*-------------------------------------------------------------------------
000200*    SLALRT.CBL  -  SELECT for the price-alert file (input)
000300*-------------------------------------------------------------------------
000400*    08-05  M.F.  Ticket PC-014  First cut.
000500*-------------------------------------------------------------------------
000600 
000700     SELECT ALERT-FILE
000800            ASSIGN TO "ALERT-FILE"
000900            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS  IS WS-ALERT-FILE-STATUS.
