000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. READ-RUN-PARAM.
000300 AUTHOR. M FORTUNA.
000400 INSTALLATION. PRICE COMPARATOR BATCH - PRICING GROUP.
000500 DATE-WRITTEN. 03-04-1985.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-------------------------------------------------------------------
000900*    READ-RUN-PARAM
001000*-------------------------------------------------------------------
001100*    CALLED SUBPROGRAM - READS THE ONE-RECORD PARM-FILE AND RETURNS
001200*    THE PROCESSING DATE AND THE TOP-N DISCOUNT LIMIT TO THE MAIN
001300*    DRIVER. REPLACES THE OLD SCREEN-DRIVEN CONTROL-FILE MAINTENANCE
001400*    MENU - THIS RUN HAS NO OPERATOR TO ASK, THE VALUE COMES FROM THE
001500*    PARM RECORD THE JOB SCHEDULER MAINTAINS.
001600*-------------------------------------------------------------------
001700*    CHANGE LOG
001800*-------------------------------------------------------------------
001900*    85-04  M.F.  ORIGINAL PROGRAM - CONTROL-FILE MAINTENANCE MENU,
002000*                 LAST-VOUCHER-ISSUED FIELD ONLY.
002100*    88-09  R.C.  TICKET AP-042  ADDED FIELD-BY-FIELD CHANGE PROMPT
002200*                 INSTEAD OF REWRITING THE WHOLE RECORD BLIND.
002300*    93-02  R.C.  TICKET AP-077  CONFIRM-BEFORE-SAVE ADDED.
002400*    98-12  D.S.  TICKET AP-201  Y2K - NO DATE FIELDS ON THIS RECORD,
002500*                 REVIEWED AND CLOSED WITH NO CHANGE REQUIRED.
002600*    07-11  M.F.  TICKET PC-003  REWRITTEN FOR THE PRICE COMPARATOR
002700*                 BATCH - RECORD LAYOUT REPLACED, MENU REMOVED, THIS
002800*                 IS NOW A STRAIGHT READ CALLED ONCE BY THE DRIVER.
002900*    09-06  M.F.  TICKET PC-019  ADDED PARM-TOP-N-LIMIT TO THE RECORD
003000*                 AND TO THE RETURNED FIELDS.
003100*-------------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800 
003900     COPY "SLPARM.CBL".
004000 
004100 DATA DIVISION.
004200 FILE SECTION.
004300 
004400     COPY "FDPARM.CBL".
004500 
004600 WORKING-STORAGE SECTION.
004700 
004800 01  WS-PARM-FILE-STATUS           PIC X(2).
004900     88  WS-PARM-FILE-OK           VALUE "00".
005000 
005100 01  W-RRP-SWITCHES.
005200     05  W-RRP-ERROR-READING       PIC X.
005300         88  RRP-ERROR-READING     VALUE "Y".
005400     05  FILLER                    PIC X(9).
005500 
005600 01  FILLER REDEFINES W-RRP-SWITCHES.
005700     05  W-RRP-SWITCHES-X          PIC X(10).
005800 
005900 01  W-RRP-CALL-COUNT              PIC 9(5) COMP VALUE ZERO.
006000 01  FILLER REDEFINES W-RRP-CALL-COUNT.
006100     05  W-RRP-CALL-COUNT-X        PIC X(5).
006200 
006300 LINKAGE SECTION.
006400 
006500 01  LK-PROCESSING-DATE            PIC 9(8).
006600 01  FILLER REDEFINES LK-PROCESSING-DATE.
006700     05  LK-PROCESSING-CCYY        PIC 9(4).
006800     05  LK-PROCESSING-MMDD        PIC 9(4).
006900 01  LK-TOP-N-LIMIT                PIC 9(3).
007000 01  LK-HISTORY-PRODUCT-NAME       PIC X(30).
007100 01  LK-HISTORY-STORE-FILTER       PIC X(15).
007200 01  LK-HISTORY-CATEGORY-FILTER    PIC X(20).
007300 01  LK-HISTORY-BRAND-FILTER       PIC X(20).
007400 01  LK-PARM-FOUND-FLAG            PIC X.
007500     88  LK-PARM-WAS-FOUND         VALUE "Y".
007600 
007700 PROCEDURE DIVISION USING LK-PROCESSING-DATE
007800                          LK-TOP-N-LIMIT
007900                          LK-HISTORY-PRODUCT-NAME
008000                          LK-HISTORY-STORE-FILTER
008100                          LK-HISTORY-CATEGORY-FILTER
008200                          LK-HISTORY-BRAND-FILTER
008300                          LK-PARM-FOUND-FLAG.
008400 
008500 0100-READ-THE-PARM-RECORD.
008600 
008700     ADD 1 TO W-RRP-CALL-COUNT.
008800     MOVE "N" TO LK-PARM-FOUND-FLAG.
008900     MOVE "N" TO W-RRP-ERROR-READING.
009000 
009100     OPEN INPUT PARM-FILE.
009200 
009300     MOVE 1 TO PARM-KEY.
009400     READ PARM-FILE RECORD
009500         INVALID KEY
009600             MOVE "Y" TO W-RRP-ERROR-READING.
009700 
009800     IF NOT RRP-ERROR-READING
009900        MOVE "Y" TO LK-PARM-FOUND-FLAG
010000        MOVE PARM-PROCESSING-DATE   TO LK-PROCESSING-DATE
010100        MOVE PARM-TOP-N-LIMIT       TO LK-TOP-N-LIMIT
010200        MOVE PARM-HISTORY-PRODUCT-NAME
010300                                     TO LK-HISTORY-PRODUCT-NAME
010400        MOVE PARM-HISTORY-STORE-FILTER
010500                                     TO LK-HISTORY-STORE-FILTER
010600        MOVE PARM-HISTORY-CATEGORY-FILTER
010700                                     TO LK-HISTORY-CATEGORY-FILTER
010800        MOVE PARM-HISTORY-BRAND-FILTER
010900                                     TO LK-HISTORY-BRAND-FILTER.
011000 
011100     CLOSE PARM-FILE.
011200 
011300     EXIT PROGRAM.
011400     STOP RUN.
