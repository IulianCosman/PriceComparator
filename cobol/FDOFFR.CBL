000100*-------------------------------------------------------------------------
000200*    FDOFFR.CBL  -  FD for the offer report
000300*-------------------------------------------------------------------------
000400*    07-12  M.F.  Ticket PC-005  First cut.
000500*-------------------------------------------------------------------------
000600 
000700 FD  OFFER-REPORT
000800     LABEL RECORDS ARE OMITTED.
000900 
001000 01  OFFER-PRINT-LINE              PIC X(132).
