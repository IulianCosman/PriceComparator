000100*-------------------------------------------------------------------------
000200*    SLDSTG.CBL  -  SELECT for the daily discount-list feed
000300*-------------------------------------------------------------------------
000400*    07-11  M.F.  Ticket PC-001  First cut.
000500*-------------------------------------------------------------------------
000600 
000700     SELECT DISCOUNT-STAGE-FILE
000800            ASSIGN TO "DISCOUNT-STAGE-FILE"
000900            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS  IS WS-DISCOUNT-STAGE-FILE-STATUS.
