000100*-------------------------------------------------------------------------
000200*    SLOFFR.CBL  -  SELECT for the offer report
000300*-------------------------------------------------------------------------
000400*    One print file shared by DISCOUNT-ANALYTICS (which opens it
000500*    OUTPUT and writes the first three sections) and OPTIMIZE-BASKET
000600*    (which opens it EXTEND and appends the basket section) - both
000700*    steps run in the same job, in that order.
000800*-------------------------------------------------------------------------
000900*    07-12  M.F.  Ticket PC-005  First cut.
001000*-------------------------------------------------------------------------
001100 
001200     SELECT OFFER-REPORT
001300            ASSIGN TO "OFFER-REPORT"
001400            ORGANIZATION IS LINE SEQUENTIAL.
